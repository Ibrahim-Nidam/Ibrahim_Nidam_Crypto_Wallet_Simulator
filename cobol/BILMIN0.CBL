000100******************************************************************
000200*  FECHA       : 14/01/1992                                      *
000300*  PROGRAMADOR : ERICK RAMIREZ (PEDR)                            *
000400*  APLICACION  : BILLETERA DE CRIPTOMONEDA                       *
000500*  PROGRAMA    : BILMIN0                                         *
000600*  TIPO        : BATCH                                           *
000700*  DESCRIPCION : CONFIRMA ("MINA") LAS PRIMERAS N TRANSACCIONES  *
000800*              : DEL POZO DE PENDIENTES EN ORDEN DE COMISION     *
000900*              : DESCENDENTE, O RECHAZA UNA TRANSACCION PUNTUAL  *
001000*              : POR SOLICITUD DEL OPERADOR.                     *
001100*  ARCHIVOS    : MINSOL (ENTRADA), TRANS (MAESTRO I-O), REPORTE  *
001200*  PROGRAMA(S) : BILPOS0 (MOTOR DE POSICION DEL POZO)            *
001300*  BPM/RATIONAL: 241170                                          *
001400*  NOMBRE      : MOTOR DE MINADO Y RECHAZO DE TRANSACCIONES      *
001500******************************************************************
001600 IDENTIFICATION DIVISION.                                         
001700 PROGRAM-ID.     BILMIN0.                                         
001800 AUTHOR.         ERICK RAMIREZ.                                   
001900 INSTALLATION.   BANCO INDUSTRIAL, S.A. - PROYECTO BILLETERAS.    
002000 DATE-WRITTEN.   14/01/1992.                                      
002100 DATE-COMPILED.                                                   
002200 SECURITY.       CONFIDENCIAL - USO INTERNO UNICAMENTE.           
002300*                   B I T A C O R A   D E   C A M B I O S         
002400*-----------------------------------------------------------------
002500* DD/MM/AAAA  INIC  TICKET    DESCRIPCION                         
002600*-----------------------------------------------------------------
002700* 14/01/1992  PEDR  228880-01 VERSION INICIAL: MINADO DE LAS      
002800*                             PRIMERAS N TRANSACCIONES DEL POZO.  
002900* 09/08/1993  JRML  228880-04 SE AGREGA EL RECHAZO PUNTUAL DE UNA 
003000*                             TRANSACCION (ACCION R).             
003100* 22/03/1995  JRML  228880-07 SE RECONSTRUYE EL POZO DESDE TRANS  
003200*                             AL ARRANQUE, YA NO SE RECIBE POR    
003300*                             ARCHIVO INTERMEDIO.                 
003400* 17/10/1996  CELM  228880-10 SE AGREGA PURGA DE NO-PENDIENTES    
003500*                             ANTES DE MINAR.                     
003600* 04/09/1998  JRML  228880-13 REVISION Y2K - EL CAMPO DE FECHA DE 
003700*                             ALTA SE MANEJA COMO TEXTO, SIN      
003800*                             IMPACTO. SE DEJA CONSTANCIA.        
003900* 17/03/1999  JRML  228880-14 CIERRE DE REVISION Y2K.             
004000* 05/06/2001  DALV  228880-17 SE EXCLUYE DEL MINADO LA TRANSACCION
004100*                             SIMULADA O SIN BILLETERA.           
004200* 12/12/2004  DALV  228880-22 AJUSTE MENOR DE COMENTARIOS.        
004300 ENVIRONMENT DIVISION.                                            
004400 CONFIGURATION SECTION.                                           
004500 SPECIAL-NAMES.                                                   
004600     C01 IS TOP-OF-FORM.                                          
004700 INPUT-OUTPUT SECTION.                                            
004800 FILE-CONTROL.                                                    
004900     SELECT MINSOL   ASSIGN TO MINSOL                             
005000                      FILE STATUS IS FS-MINSOL.                   
005100     SELECT TRANS-FILE ASSIGN TO TRANS                            
005200                      ORGANIZATION IS INDEXED                     
005300                      ACCESS MODE  IS DYNAMIC                     
005400                      RECORD KEY   IS TRN-ID                      
005500                      FILE STATUS  IS FS-TRANS                    
005600                                      FSE-TRANS.                  
005700     SELECT REPORTE   ASSIGN TO REPORTE                           
005800                      FILE STATUS IS FS-REPORTE.                  
005900 DATA DIVISION.                                                   
006000 FILE SECTION.                                                    
006100*              SOLICITUDES DE MINADO/RECHAZO (ENTRADA, SECUENCIAL)
006200 FD  MINSOL.                                                      
006300 01  REG-MINSOL.                                                  
006400     88  FIN-MINSOL                         VALUE HIGH-VALUES.    
006500     05  MIN-ACCION                 PIC X(01).                    
006600         88  MIN88-MINA                     VALUE 'M'.            
006700         88  MIN88-RECHAZA                  VALUE 'R'.            
006800     05  MIN-CANTIDAD               PIC 9(03) COMP.               
006900     05  MIN-TRN-ID                 PIC X(36).                    
007000     05  MIN-RAZON                  PIC X(40).                    
007100     05  FILLER                     PIC X(16).                    
007200*              MAESTRO DE TRANSACCIONES (INDEXADO POR TRN-ID)     
007300 FD  TRANS-FILE.                                                  
007400     COPY BILTRN1.                                                
007500*              ARCHIVO DE REPORTE (SALIDA, SECUENCIAL)            
007600 FD  REPORTE.                                                     
007700     COPY BILRPT1.                                                
007800 WORKING-STORAGE SECTION.                                         
007900*              STATUS DE ARCHIVOS                                 
008000 01  FS-MINSOL                          PIC 9(02) VALUE ZEROS.    
008100 01  FS-REPORTE                         PIC 9(02) VALUE ZEROS.    
008200 01  FS-TRANS                           PIC 9(02) VALUE ZEROS.    
008300 01  FSE-TRANS.                                                   
008400     05  FSE-RETURN                 PIC S9(4) COMP-5 VALUE 0.     
008500     05  FSE-FUNCTION               PIC S9(4) COMP-5 VALUE 0.     
008600     05  FSE-FEEDBACK               PIC S9(4) COMP-5 VALUE 0.     
008700*              PARAMETROS DE LA RUTINA DE BITACORA DE ERRORES     
008800 01  PROGRAMA                           PIC X(08).                
008900 01  ARCHIVO                            PIC X(08).                
009000 01  ACCION                             PIC X(08).                
009100 01  LLAVE                              PIC X(36).                
009200*              POZO DE PENDIENTES (MEMPOOL), RECONSTRUIDO AL      
009300*              ARRANQUE DESDE TRANS-FILE; NO SE PERSISTE ENTRE    
009400*              CORRIDAS DE ESTE BATCH.                            
009500     COPY BILPOZ1.                                                
009600*              AREA DE ENLACE HACIA BILPOS0 (MOTOR DEL POZO)      
009700 01  LK-ACCION                          PIC X(10).                
009800     88  LK88-INSERTA                       VALUE 'INSERTA'.      
009900     88  LK88-ORDENA                        VALUE 'ORDENA'.       
010000     88  LK88-POSICION                      VALUE 'POSICION'.     
010100     88  LK88-PURGA                         VALUE 'PURGA'.        
010200     88  LK88-ELIMINA                       VALUE 'ELIMINA'.      
010300     88  LK88-CONSULTA                      VALUE 'CONSULTA'.     
010400     COPY BILTRN1 REPLACING REG-BILTRN1 BY LK-TRN-ENTRADA.        
010500*              REDEFINICION PARA REVISAR SOLO MONTO Y COMISION    
010600 01  LK-TRN-ENTRADA-R REDEFINES LK-TRN-ENTRADA.                   
010700     05  FILLER                     PIC X(112).                   
010800     05  LK-ENT-MONTO               PIC S9(06)V9(06) COMP-3.      
010900     05  LK-ENT-COMISION            PIC S9(06)V9(06) COMP-3.      
011000     05  FILLER                     PIC X(94).                    
011100 01  LK-TRN-ID                          PIC X(36).                
011200 01  LK-RESULTADO.                                                
011300     05  LK-POSICION                PIC S9(05) COMP.              
011400     05  LK-ESPERA-MINUTOS          PIC S9(05) COMP.              
011500     05  LK-DUPLICADO-SW            PIC X(01).                    
011600         88  LK88-ES-DUPLICADO              VALUE 'Y'.            
011700         88  LK88-NO-DUPLICADO              VALUE 'N'.            
011800     05  FILLER                     PIC X(01).                    
011900*              REDEFINICION PARA DESPLIEGUE DEL RESULTADO         
012000 01  LK-RESULTADO-R REDEFINES LK-RESULTADO.                       
012100     05  LK-DSP-POSICION            PIC S9(05).                   
012200     05  LK-DSP-ESPERA              PIC S9(05).                   
012300     05  FILLER                     PIC X(02).                    
012400*              INDICE DEL RECORRIDO DEL POZO DURANTE EL MINADO    
012500 01  WKS-CONTROL-MINADO.                                          
012600     05  WKS-IX-MINA                PIC 9(03) COMP VALUE 0.       
012700     05  WKS-CANT-SOLICITADA        PIC 9(03) COMP VALUE 0.       
012800     05  WKS-CANT-MINADA            PIC 9(03) COMP VALUE 0.       
012900     05  WKS-CANT-FALLIDA           PIC 9(03) COMP VALUE 0.       
013000 01  WKS-TOTAL-COMISIONES               PIC S9(08)V9(06) COMP-3.  
013100 01  WKS-LINEA-REPORTE                  PIC X(130).               
013200*              CONTADORES DE CONTROL                              
013300 01  WKS-CONTADORES.                                              
013400     05  WKS-REG-LEIDOS             PIC 9(07) COMP VALUE 0.       
013500     05  WKS-MINADAS                PIC 9(07) COMP VALUE 0.       
013600     05  WKS-RECHAZADAS             PIC 9(07) COMP VALUE 0.       
013700     05  FILLER                     PIC X(04).                    
013800     COPY BILMSG1.                                                
013900 PROCEDURE DIVISION.                                              
014000 000-MAIN SECTION.                                                
014100     PERFORM 100-APERTURA-ARCHIVOS.                               
014200     PERFORM 150-CARGA-POZO-ARRANQUE.                             
014300     MOVE 'PURGA' TO LK-ACCION.                                   
014400     CALL 'BILPOS0' USING LK-ACCION, TBL-POZO, LK-TRN-ENTRADA,    
014500         LK-TRN-ID, LK-RESULTADO.                                 
014600     PERFORM 300-PROCESA-SOLICITUDES                              
014700         UNTIL FIN-MINSOL.                                        
014800     PERFORM 900-ESTADISTICAS.                                    
014900     PERFORM 950-CIERRA-ARCHIVOS.                                 
015000     GOBACK.                                                      
015100*                                                                 
015200 100-APERTURA-ARCHIVOS SECTION.                                   
015300     MOVE 'BILMIN0' TO PROGRAMA.                                  
015400     OPEN INPUT MINSOL.                                           
015500     IF FS-MINSOL NOT = '00'                                      
015600         DISPLAY '*** ERROR AL ABRIR MINSOL  FS=' FS-MINSOL       
015700             UPON CONSOLE                                         
015800         MOVE HIGH-VALUES TO REG-MINSOL                           
015900     END-IF.                                                      
016000     MOVE 'TRANS' TO ARCHIVO.                                     
016100     MOVE 'OPEN' TO ACCION.                                       
016200     OPEN I-O TRANS-FILE.                                         
016300     IF FS-TRANS NOT = '00'                                       
016400         CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION,         
016500             LLAVE, FS-TRANS, FSE-TRANS                           
016600     END-IF.                                                      
016700     OPEN OUTPUT REPORTE.                                         
016800     IF FS-REPORTE NOT = '00'                                     
016900         DISPLAY '*** ERROR AL ABRIR REPORTE FS=' FS-REPORTE      
017000             UPON CONSOLE                                         
017100     END-IF.                                                      
017200     MOVE SPACES TO WKS-LINEA-REPORTE.                            
017300     STRING 'MOTOR DE MINADO Y RECHAZO - BILMIN0'                 
017400         DELIMITED BY SIZE INTO WKS-LINEA-REPORTE.                
017500     MOVE WKS-LINEA-REPORTE TO RPT-LINEA.                         
017600     WRITE REG-BILRPT1.                                           
017700     IF FS-MINSOL = '00'                                          
017800         READ MINSOL                                              
017900             AT END MOVE HIGH-VALUES TO REG-MINSOL                
018000         END-READ                                                 
018100     END-IF.                                                      
018200*                                                                 
018300 150-CARGA-POZO-ARRANQUE SECTION.                                 
018400     MOVE 0 TO POZ-CANTIDAD.                                      
018500     MOVE LOW-VALUES TO TRN-ID OF REG-BILTRN1.                    
018600     START TRANS-FILE KEY IS NOT LESS THAN                        
018700         TRN-ID OF REG-BILTRN1                                    
018800         INVALID KEY MOVE HIGH-VALUES TO FS-TRANS                 
018900     END-START.                                                   
019000     IF FS-TRANS = '00'                                           
019100         PERFORM 152-LEE-TRANS-ARRANQUE                           
019200     END-IF.                                                      
019300     PERFORM 154-PROCESA-TRANS-ARRANQUE                           
019400         UNTIL FS-TRANS NOT = '00'.                               
019500     MOVE 'ORDENA' TO LK-ACCION.                                  
019600     CALL 'BILPOS0' USING LK-ACCION, TBL-POZO, LK-TRN-ENTRADA,    
019700         LK-TRN-ID, LK-RESULTADO.                                 
019800*                                                                 
019900 152-LEE-TRANS-ARRANQUE SECTION.                                  
020000     READ TRANS-FILE NEXT RECORD                                  
020100         AT END MOVE HIGH-VALUES TO FS-TRANS                      
020200     END-READ.                                                    
020300*                                                                 
020400 154-PROCESA-TRANS-ARRANQUE SECTION.                              
020500     IF TRN88-PENDING OF REG-BILTRN1                              
020600         MOVE REG-BILTRN1 TO LK-TRN-ENTRADA                       
020700         MOVE 'INSERTA' TO LK-ACCION                              
020800         MOVE TRN-ID OF REG-BILTRN1 TO LK-TRN-ID                  
020900         CALL 'BILPOS0' USING LK-ACCION, TBL-POZO, LK-TRN-ENTRADA,
021000             LK-TRN-ID, LK-RESULTADO                              
021100         ADD 1 TO WKS-REG-LEIDOS                                  
021200     END-IF.                                                      
021300     PERFORM 152-LEE-TRANS-ARRANQUE.                              
021400*                                                                 
021500 300-PROCESA-SOLICITUDES SECTION.                                 
021600     EVALUATE TRUE                                                
021700         WHEN MIN88-MINA                                          
021800              PERFORM 310-MINA-TRANSACCIONES                      
021900         WHEN MIN88-RECHAZA                                       
022000              PERFORM 350-RECHAZA-TRANSACCION                     
022100         WHEN OTHER                                               
022200              DISPLAY '*** ACCION DE MINSOL NO RECONOCIDA: '      
022300                  MIN-ACCION UPON CONSOLE                         
022400     END-EVALUATE.                                                
022500     READ MINSOL                                                  
022600         AT END MOVE HIGH-VALUES TO REG-MINSOL                    
022700     END-READ.                                                    
022800*                                                                 
022900 310-MINA-TRANSACCIONES SECTION.                                  
023000     MOVE MIN-CANTIDAD TO WKS-CANT-SOLICITADA.                    
023100     MOVE 0 TO WKS-CANT-MINADA.                                   
023200     MOVE 0 TO WKS-CANT-FALLIDA.                                  
023300     IF POZ-CANTIDAD = 0                                          
023400         DISPLAY MSG-POZO-VACIO UPON CONSOLE                      
023500     ELSE                                                         
023600         PERFORM 320-MINA-UNA-ENTRADA                             
023700             VARYING WKS-IX-MINA FROM 1 BY 1                      
023800             UNTIL WKS-IX-MINA > WKS-CANT-SOLICITADA              
023900                OR WKS-IX-MINA > POZ-CANTIDAD                     
024000     END-IF.                                                      
024100     PERFORM 330-IMPRIME-CONTROL-MINADO.                          
024200*                                                                 
024300 320-MINA-UNA-ENTRADA SECTION.                                    
024400     MOVE POZ-ENTRADA(1) TO LK-TRN-ENTRADA.                       
024500     MOVE POZ-TRN-ID(1) TO LK-TRN-ID.                             
024600     IF TRN-SIMULADA OF LK-TRN-ENTRADA = 'Y' OR                   
024700        TRN-BIL-ID OF LK-TRN-ENTRADA = SPACES                     
024800         ADD 1 TO WKS-CANT-FALLIDA                                
024900     ELSE                                                         
025000         MOVE TRN-ID OF LK-TRN-ENTRADA TO TRN-ID OF REG-BILTRN1   
025100         READ TRANS-FILE                                          
025200             INVALID KEY INITIALIZE REG-BILTRN1                   
025300         END-READ                                                 
025400         IF TRN88-PENDING OF REG-BILTRN1                          
025500             MOVE 'CONFIRMED ' TO TRN-ESTADO OF REG-BILTRN1       
025600             REWRITE REG-BILTRN1                                  
025700             ADD TRN-COMISION OF LK-TRN-ENTRADA                   
025800                 TO WKS-TOTAL-COMISIONES                          
025900             ADD 1 TO WKS-CANT-MINADA                             
026000             ADD 1 TO WKS-MINADAS                                 
026100             PERFORM 325-IMPRIME-MINADA                           
026200         ELSE                                                     
026300             ADD 1 TO WKS-CANT-FALLIDA                            
026400         END-IF                                                   
026500     END-IF.                                                      
026600     MOVE 'ELIMINA' TO LK-ACCION.                                 
026700     CALL 'BILPOS0' USING LK-ACCION, TBL-POZO, LK-TRN-ENTRADA,    
026800         LK-TRN-ID, LK-RESULTADO.                                 
026900*                                                                 
027000 325-IMPRIME-MINADA SECTION.                                      
027100     MOVE SPACES TO WKS-LINEA-REPORTE.                            
027200     STRING 'MINADA TRX=' TRN-ID OF LK-TRN-ENTRADA(1:8)           
027300         ' COMISION=' TRN-COMISION OF LK-TRN-ENTRADA              
027400         DELIMITED BY SIZE INTO WKS-LINEA-REPORTE.                
027500     MOVE WKS-LINEA-REPORTE TO RPT-LINEA.                         
027600     WRITE REG-BILRPT1.                                           
027700*                                                                 
027800 330-IMPRIME-CONTROL-MINADO SECTION.                              
027900     MOVE SPACES TO WKS-LINEA-REPORTE.                            
028000     STRING 'MINADAS ' WKS-CANT-MINADA ' DE ' WKS-CANT-SOLICITADA 
028100         ' SOLICITADAS, FALLIDAS ' WKS-CANT-FALLIDA               
028200         DELIMITED BY SIZE INTO WKS-LINEA-REPORTE.                
028300     MOVE WKS-LINEA-REPORTE TO RPT-LINEA.                         
028400     WRITE REG-BILRPT1.                                           
028500*                                                                 
028600 350-RECHAZA-TRANSACCION SECTION.                                 
028700     MOVE 'CONSULTA' TO LK-ACCION.                                
028800     MOVE MIN-TRN-ID TO LK-TRN-ID.                                
028900     CALL 'BILPOS0' USING LK-ACCION, TBL-POZO, LK-TRN-ENTRADA,    
029000         LK-TRN-ID, LK-RESULTADO.                                 
029100     IF LK-POSICION = -1                                          
029200         DISPLAY MSG-POZO-VACIO UPON CONSOLE                      
029300     ELSE                                                         
029400         IF TRN-SIMULADA OF LK-TRN-ENTRADA NOT = 'Y' AND          
029500            TRN-BIL-ID OF LK-TRN-ENTRADA NOT = SPACES             
029600             MOVE MIN-TRN-ID TO TRN-ID OF REG-BILTRN1             
029700             READ TRANS-FILE                                      
029800                 INVALID KEY INITIALIZE REG-BILTRN1               
029900             END-READ                                             
030000             IF TRN88-PENDING OF REG-BILTRN1                      
030100                 MOVE 'REJECTED  ' TO TRN-ESTADO OF REG-BILTRN1   
030200                 REWRITE REG-BILTRN1                              
030300             END-IF                                               
030400         END-IF                                                   
030500         MOVE 'ELIMINA' TO LK-ACCION                              
030600         CALL 'BILPOS0' USING LK-ACCION, TBL-POZO, LK-TRN-ENTRADA,
030700             LK-TRN-ID, LK-RESULTADO                              
030800         PERFORM 355-DETERMINA-RAZON                              
030900         ADD 1 TO WKS-RECHAZADAS                                  
031000     END-IF.                                                      
031100*                                                                 
031200 355-DETERMINA-RAZON SECTION.                                     
031300     IF MIN-RAZON = SPACES                                        
031400         MOVE MSG-RAZON-DEFECTO TO MIN-RAZON                      
031500     END-IF.                                                      
031600     MOVE SPACES TO WKS-LINEA-REPORTE.                            
031700     STRING 'RECHAZADA TRX=' MIN-TRN-ID(1:8)                      
031800         ' RAZON=' MIN-RAZON                                      
031900         DELIMITED BY SIZE INTO WKS-LINEA-REPORTE.                
032000     MOVE WKS-LINEA-REPORTE TO RPT-LINEA.                         
032100     WRITE REG-BILRPT1.                                           
032200*                                                                 
032300 900-ESTADISTICAS SECTION.                                        
032400     MOVE SPACES TO WKS-LINEA-REPORTE.                            
032500     STRING 'SOLICITUDES LEIDAS....: ' WKS-REG-LEIDOS             
032600         DELIMITED BY SIZE INTO WKS-LINEA-REPORTE.                
032700     MOVE WKS-LINEA-REPORTE TO RPT-LINEA.                         
032800     WRITE REG-BILRPT1.                                           
032900     MOVE SPACES TO WKS-LINEA-REPORTE.                            
033000     STRING 'TOTAL TRX MINADAS.....: ' WKS-MINADAS                
033100         DELIMITED BY SIZE INTO WKS-LINEA-REPORTE.                
033200     MOVE WKS-LINEA-REPORTE TO RPT-LINEA.                         
033300     WRITE REG-BILRPT1.                                           
033400     MOVE SPACES TO WKS-LINEA-REPORTE.                            
033500     STRING 'TOTAL TRX RECHAZADAS..: ' WKS-RECHAZADAS             
033600         DELIMITED BY SIZE INTO WKS-LINEA-REPORTE.                
033700     MOVE WKS-LINEA-REPORTE TO RPT-LINEA.                         
033800     WRITE REG-BILRPT1.                                           
033900     MOVE SPACES TO WKS-LINEA-REPORTE.                            
034000     STRING 'TOTAL COMISIONES COBRADAS: ' WKS-TOTAL-COMISIONES    
034100         DELIMITED BY SIZE INTO WKS-LINEA-REPORTE.                
034200     MOVE WKS-LINEA-REPORTE TO RPT-LINEA.                         
034300     WRITE REG-BILRPT1.                                           
034400*                                                                 
034500 950-CIERRA-ARCHIVOS SECTION.                                     
034600     CLOSE MINSOL.                                                
034700     CLOSE TRANS-FILE.                                            
034800     CLOSE REPORTE.                                               
