000100******************************************************************
000200*                    C O P Y   B I L M S G 1                     *
000300*   MENSAJES FIJOS USADOS POR LOS PROGRAMAS DEL SISTEMA DE       *
000400*   BILLETERAS (VALIDACIONES, CONSOLA Y ENCABEZADOS DE REPORTE)  *
000500******************************************************************
000600 01  BIL-MENSAJES.                                                
000700     05  MSG-SIN-PENDIENTES    PIC X(40) VALUE                    
000800                       'BILLETERA SIN TRANSACCIONES EN EL POZO'.  
000900     05  MSG-BILLETERA-NO-EXISTE PIC X(40) VALUE                  
001000                          'BILLETERA NO ENCONTRADA'.              
001100     05  MSG-DEST-BLANCO       PIC X(40) VALUE                    
001200                          'DIRECCION DE DESTINO EN BLANCO'.       
001300     05  MSG-MONTO-INVALIDO    PIC X(40) VALUE                    
001400                          'EL MONTO DEBE SER MAYOR QUE CERO'.     
001500     05  MSG-NIVEL-INVALIDO    PIC X(40) VALUE                    
001600                          'NIVEL INVALIDO, SE ASUME STANDARD'.    
001700     05  MSG-SALDO-INSUF       PIC X(40) VALUE                    
001800                          'SALDO INSUFICIENTE PARA LA OPERACION'. 
001900     05  MSG-COMISION-BAJA     PIC X(40) VALUE                    
002000                          'LA NUEVA COMISION NO SUPERA LA ACTUAL'.
002100     05  MSG-TRX-DUPLICADA     PIC X(40) VALUE                    
002200                          'TRANSACCION YA EXISTE EN EL POZO'.     
002300     05  MSG-POZO-VACIO        PIC X(40) VALUE                    
002400                          'POZO DE TRANSACCIONES VACIO'.          
002500     05  MSG-CLAVE-INCORRECTA  PIC X(40) VALUE                    
002600                          'CLAVE DE ACCESO INCORRECTA'.           
002700     05  MSG-DEPOSITO-INVALIDO PIC X(40) VALUE                    
002800                          'EL DEPOSITO DEBE SER MAYOR QUE CERO'.  
002900     05  MSG-RAZON-DEFECTO     PIC X(40) VALUE                    
003000                          'AUCUNE RAISON SPECIFIEE'.              
003100     05  FILLER                PIC X(01) VALUE SPACE.             
