000100******************************************************************
000200*  FECHA       : 05/09/1991                                      *
000300*  PROGRAMADOR : ERICK RAMIREZ (PEDR)                            *
000400*  APLICACION  : BILLETERA DE CRIPTOMONEDA                       *
000500*  PROGRAMA    : BILTXN1                                         *
000600*  TIPO        : BATCH                                           *
000700*  DESCRIPCION : PROCESA SOLICITUDES DE TRANSACCION CONTRA EL    *
000800*              : POZO DE PENDIENTES (MEMPOOL): ALTA, MEJORA DE   *
000900*              : COMISION, SIMULACION DE COMISIONES, CONFIRMACION*
001000*              : DE SOLICITUD Y CANCELACION.                     *
001100*  ARCHIVOS    : TRXSOL (ENTRADA), TRANS (MAESTRO I-O), WALLET   *
001200*              : (MAESTRO I-O), REPORTE                          *
001300*  PROGRAMA(S) : BILCOM0 (MOTOR DE TARIFICACION), BILPOS0 (MOTOR *
001400*              : DE POSICION DEL POZO)                           *
001500*  BPM/RATIONAL: 241170                                          *
001600*  NOMBRE      : ALTA Y PRIORIZACION DE TRANSACCIONES            *
001700******************************************************************
001800 IDENTIFICATION DIVISION.                                         
001900 PROGRAM-ID.     BILTXN1.                                         
002000 AUTHOR.         ERICK RAMIREZ.                                   
002100 INSTALLATION.   BANCO INDUSTRIAL, S.A. - PROYECTO BILLETERAS.    
002200 DATE-WRITTEN.   05/09/1991.                                      
002300 DATE-COMPILED.                                                   
002400 SECURITY.       CONFIDENCIAL - USO INTERNO UNICAMENTE.           
002500*                   B I T A C O R A   D E   C A M B I O S         
002600*---------------------------------------------------------------- 
002700* DD/MM/AAAA  INIC  TICKET    DESCRIPCION                         
002800*---------------------------------------------------------------- 
002900* 05/09/1991  PEDR  228875-01 VERSION INICIAL: ALTA Y CALCULO DE  
003000*                             COMISION CONTRA BILCOM0.            
003100* 18/02/1992  PEDR  228875-03 SE INTEGRA BILPOS0 PARA ORDENAR Y   
003200*                             POSICIONAR EL POZO DE PENDIENTES.   
003300* 27/07/1993  JRML  228875-06 SE AGREGA EL CICLO DE MEJORA DE     
003400*                             COMISION (FEE-BUMP).                
003500* 14/01/1995  JRML  228875-09 SE AGREGA LA TABLA DE SIMULACION    
003600*                             DE COMISIONES (5 MULTIPLICADORES).  
003700* 08/11/1996  CELM  228875-12 SE AGREGA CANCELACION DE SOLICITUD. 
003800* 04/09/1998  JRML  228875-15 REVISION Y2K - EL CAMPO DE FECHA DE 
003900*                             ALTA SE MANEJA COMO TEXTO, SIN      
004000*                             IMPACTO. SE DEJA CONSTANCIA.        
004100* 17/03/1999  JRML  228875-16 CIERRE DE REVISION Y2K.             
004200* 19/06/2000  DALV  228875-19 SE AGREGA GENERACION SINTETICA DE   
004300*                             TRANSACCIONES DE PRUEBA AL ARRANQUE.
004400* 12/12/2004  DALV  228875-24 AJUSTE MENOR DE COMENTARIOS.        
004500 ENVIRONMENT DIVISION.                                            
004600 CONFIGURATION SECTION.                                           
004700 SPECIAL-NAMES.                                                   
004800     C01 IS TOP-OF-FORM.                                          
004900 INPUT-OUTPUT SECTION.                                            
005000 FILE-CONTROL.                                                    
005100     SELECT TRXSOL   ASSIGN TO TRXSOL                             
005200                      FILE STATUS IS FS-TRXSOL.                   
005300     SELECT TRANS-FILE ASSIGN TO TRANS                            
005400                      ORGANIZATION IS INDEXED                     
005500                      ACCESS MODE  IS DYNAMIC                     
005600                      RECORD KEY   IS TRN-ID                      
005700                      FILE STATUS  IS FS-TRANS                    
005800                                      FSE-TRANS.                  
005900     SELECT WALLET-FILE ASSIGN TO WALLET                          
006000                      ORGANIZATION IS INDEXED                     
006100                      ACCESS MODE  IS DYNAMIC                     
006200                      RECORD KEY   IS BIL-ID                      
006300                      FILE STATUS  IS FS-WALLET                   
006400                                      FSE-WALLET.                 
006500     SELECT REPORTE   ASSIGN TO REPORTE                           
006600                      FILE STATUS IS FS-REPORTE.                  
006700 DATA DIVISION.                                                   
006800 FILE SECTION.                                                    
006900*              SOLICITUDES DE TRANSACCION (ENTRADA, SECUENCIAL)   
007000 FD  TRXSOL.                                                      
007100 01  REG-TRXSOL.                                                  
007200     88  FIN-TRXSOL                         VALUE HIGH-VALUES.    
007300     05  TXS-ACCION                 PIC X(01).                    
007400         88  TXS88-NUEVA                    VALUE 'N'.            
007500         88  TXS88-MEJORA                   VALUE 'M'.            
007600         88  TXS88-SIMULA                   VALUE 'S'.            
007700         88  TXS88-CONFIRMA                 VALUE 'X'.            
007800         88  TXS88-CANCELA                  VALUE 'K'.            
007900     05  TXS-TRN-ID                 PIC X(36).                    
008000     05  TXS-WAL-ID                 PIC X(36).                    
008100     05  TXS-DESTINO                PIC X(42).                    
008200     05  TXS-MONTO                  PIC S9(06)V9(06) COMP-3.      
008300     05  TXS-NIVEL                  PIC X(10).                    
008400     05  TXS-NUEVA-COMISION         PIC S9(06)V9(06) COMP-3.      
008500     05  FILLER                     PIC X(10).                    
008600*              MAESTRO DE TRANSACCIONES (INDEXADO POR TRN-ID)     
008700 FD  TRANS-FILE.                                                  
008800     COPY BILTRN1.                                                
008900*              MAESTRO DE BILLETERAS (INDEXADO POR BIL-ID)        
009000 FD  WALLET-FILE.                                                 
009100     COPY BILMAE1.                                                
009200*              ARCHIVO DE REPORTE (SALIDA, SECUENCIAL)            
009300 FD  REPORTE.                                                     
009400     COPY BILRPT1.                                                
009500 WORKING-STORAGE SECTION.                                         
009600*              STATUS DE ARCHIVOS                                 
009700 01  FS-TRXSOL                          PIC 9(02) VALUE ZEROS.    
009800 01  FS-REPORTE                         PIC 9(02) VALUE ZEROS.    
009900 01  FS-TRANS                           PIC 9(02) VALUE ZEROS.    
010000 01  FSE-TRANS.                                                   
010100     05  FSE-RETURN                 PIC S9(4) COMP-5 VALUE 0.     
010200     05  FSE-FUNCTION               PIC S9(4) COMP-5 VALUE 0.     
010300     05  FSE-FEEDBACK               PIC S9(4) COMP-5 VALUE 0.     
010400 01  FS-WALLET                          PIC 9(02) VALUE ZEROS.    
010500 01  FSE-WALLET.                                                  
010600     05  FSE-RETURN                 PIC S9(4) COMP-5 VALUE 0.     
010700     05  FSE-FUNCTION               PIC S9(4) COMP-5 VALUE 0.     
010800     05  FSE-FEEDBACK               PIC S9(4) COMP-5 VALUE 0.     
010900*              PARAMETROS DE LA RUTINA DE BITACORA DE ERRORES     
011000 01  PROGRAMA                           PIC X(08).                
011100 01  ARCHIVO                            PIC X(08).                
011200 01  ACCION                             PIC X(08).                
011300 01  LLAVE                              PIC X(36).                
011400*              POZO DE PENDIENTES (MEMPOOL), PROPIEDAD DE ESTE    
011500*              PROGRAMA; SE RECONSTRUYE EN CADA EJECUCION YA QUE  
011600*              NO SE PERSISTE ENTRE CORRIDAS DEL BATCH.           
011700     COPY BILPOZ1.                                                
011800*              AREA DE ENLACE HACIA BILPOS0 (MOTOR DEL POZO)      
011900 01  LK-ACCION                          PIC X(10).                
012000     88  LK88-INSERTA                       VALUE 'INSERTA'.      
012100     88  LK88-ORDENA                        VALUE 'ORDENA'.       
012200     88  LK88-POSICION                      VALUE 'POSICION'.     
012300     88  LK88-PURGA                         VALUE 'PURGA'.        
012400     88  LK88-ELIMINA                       VALUE 'ELIMINA'.      
012500     88  LK88-CONSULTA                      VALUE 'CONSULTA'.     
012600*              TRANSACCION A INTERCAMBIAR CON BILPOS0 Y A ESCRIBIR
012700*              EN TRANS-FILE UNA VEZ CONFIRMADA LA SOLICITUD      
012800     COPY BILTRN1 REPLACING REG-BILTRN1 BY LK-TRN-ENTRADA.        
012900*              REDEFINICION PARA REVISAR SOLO MONTO Y COMISION    
013000 01  LK-TRN-ENTRADA-R REDEFINES LK-TRN-ENTRADA.                   
013100     05  FILLER                     PIC X(112).                   
013200     05  LK-ENT-MONTO               PIC S9(06)V9(06) COMP-3.      
013300     05  LK-ENT-COMISION            PIC S9(06)V9(06) COMP-3.      
013400     05  FILLER                     PIC X(94).                    
013500 01  LK-TRN-ID                          PIC X(36).                
013600 01  LK-RESULTADO.                                                
013700     05  LK-POSICION                PIC S9(05) COMP.              
013800     05  LK-ESPERA-MINUTOS          PIC S9(05) COMP.              
013900     05  LK-DUPLICADO-SW            PIC X(01).                    
014000         88  LK88-ES-DUPLICADO              VALUE 'Y'.            
014100         88  LK88-NO-DUPLICADO              VALUE 'N'.            
014200     05  FILLER                     PIC X(01).                    
014300*              REDEFINICION PARA DESPLIEGUE DEL RESULTADO         
014400 01  LK-RESULTADO-R REDEFINES LK-RESULTADO.                       
014500     05  LK-DSP-POSICION            PIC S9(05).                   
014600     05  LK-DSP-ESPERA              PIC S9(05).                   
014700     05  FILLER                     PIC X(02).                    
014800*              AREA DE ENLACE HACIA BILCOM0 (MOTOR DE TARIFAS)    
014900 01  LK-BILCOM0.                                                  
015000     05  LK-BIL-TIPO                PIC X(08).                    
015100     05  LK-TRN-NIVEL               PIC X(10).                    
015200         88  LK88-ECONOMIQUE-CM             VALUE 'ECONOMIQUE'.   
015300         88  LK88-STANDARD-CM               VALUE 'STANDARD  '.   
015400         88  LK88-RAPID-CM                  VALUE 'RAPID     '.   
015500     05  LK-TRN-COMISION            PIC S9(06)V9(06) COMP-3.      
015600     05  FILLER                     PIC X(01).                    
015700*              TRANSACCION DE PRUEBA, USADA EN LA SIMULACION DE   
015800*              COMISIONES Y EN LA SIEMBRA SINTETICA AL ARRANQUE   
015900     COPY BILTRN1 REPLACING REG-BILTRN1 BY WKS-TRX-PROBE.         
016000*              REDEFINICION PARA REVISAR SOLO LA COMISION PROBADA 
016100 01  WKS-TRX-PROBE-R REDEFINES WKS-TRX-PROBE.                     
016200     05  FILLER                     PIC X(163).                   
016300     05  WKS-PROBE-COMISION         PIC S9(06)V9(06) COMP-3.      
016400     05  FILLER                     PIC X(050).                   
016500*              TABLA DE MULTIPLICADORES PARA SIMULACION DE        
016600*              COMISIONES (1.0, 1.5, 2.0, 3.0 Y 5.0)              
016700 01  TBL-MULTIPLICADORES.                                         
016800     05  MUL-ENTRADA OCCURS 5 TIMES                               
016900                      INDEXED BY IX-MUL.                          
017000         10  MUL-VALOR              PIC 9(01)V9(01) COMP-3.       
017100*              CONTADORES DE CONTROL                              
017200 01  WKS-CONTADORES.                                              
017300     05  WKS-REG-LEIDOS             PIC 9(07) COMP VALUE 0.       
017400     05  WKS-ALTAS                  PIC 9(07) COMP VALUE 0.       
017500     05  WKS-MEJORAS                PIC 9(07) COMP VALUE 0.       
017600     05  WKS-CONFIRMACIONES         PIC 9(07) COMP VALUE 0.       
017700     05  WKS-CANCELACIONES          PIC 9(07) COMP VALUE 0.       
017800     05  WKS-SIMULACIONES           PIC 9(07) COMP VALUE 0.       
017900     05  WKS-RECHAZOS               PIC 9(07) COMP VALUE 0.       
018000     05  WKS-SINTETICAS             PIC 9(07) COMP VALUE 0.       
018100     05  FILLER                     PIC X(04).                    
018200*              AREAS DE TRABAJO PARA VALIDACION Y CALCULO         
018300 01  WKS-TOTAL-COSTO                    PIC S9(06)V9(06) COMP-3.  
018400 01  WKS-SW-RECHAZO                     PIC X(01) VALUE 'N'.      
018500     88  WKS88-SOLICITUD-RECHAZADA              VALUE 'Y'.        
018600     88  WKS88-SOLICITUD-ACEPTADA               VALUE 'N'.        
018700 01  WKS-DELTA-POSICION                 PIC S9(05) COMP.          
018800 01  WKS-DELTA-MINUTOS                  PIC S9(05) COMP.          
018900 01  WKS-POSICION-ANTERIOR              PIC S9(05) COMP.          
019000 01  WKS-ESPERA-ANTERIOR                PIC S9(05) COMP.          
019100 01  WKS-LINEA-REPORTE                  PIC X(130).               
019200*              GENERADOR PSEUDOALEATORIO (SIEMBRA SINTETICA)      
019300 01  WKS-GENERADOR.                                               
019400     05  WKS-SEMILLA                PIC 9(09) COMP VALUE 0.       
019500     05  WKS-SEMILLA-D              PIC 9(09) VALUE 0.            
019600     05  WKS-RESIDUO                PIC 9(05) COMP VALUE 0.       
019700     05  WKS-HORA-SISTEMA           PIC 9(08).                    
019800     05  WKS-LONGITUD-DIR           PIC 9(02) COMP VALUE 0.       
019900     05  WKS-INICIO-DIR             PIC 9(02) COMP VALUE 0.       
020000     05  WKS-I                      PIC 9(02) COMP VALUE 0.       
020100     05  FILLER                     PIC X(02).                    
020200 01  WKS-TABLA-B58                      PIC X(58) VALUE           
020300     '123456789ABCDEFGHJKLMNPQRSTUVWXYZabcdefghijkmnopqrstuvwxyz'.
020400 01  WKS-TABLA-HEX                      PIC X(16) VALUE           
020500     '0123456789abcdef'.                                          
020600*              MENSAJES COMUNES DE LA APLICACION                  
020700     COPY BILMSG1.                                                
020800 PROCEDURE DIVISION.                                              
020900 000-MAIN SECTION.                                                
021000     PERFORM 100-APERTURA-ARCHIVOS.                               
021100     PERFORM 150-CARGA-POZO-ARRANQUE.                             
021200     PERFORM 160-SIEMBRA-SINTETICA                                
021300         UNTIL POZ-CANTIDAD NOT LESS THAN 10.                     
021400     PERFORM 300-PROCESA-SOLICITUDES                              
021500         UNTIL FIN-TRXSOL.                                        
021600     PERFORM 900-ESTADISTICAS.                                    
021700     PERFORM 950-CIERRA-ARCHIVOS.                                 
021800     GOBACK.                                                      
021900*                                                                 
022000 100-APERTURA-ARCHIVOS SECTION.                                   
022100     MOVE 'BILTXN1' TO PROGRAMA.                                  
022200     OPEN INPUT TRXSOL.                                           
022300     IF FS-TRXSOL NOT = '00'                                      
022400         DISPLAY '*** ERROR AL ABRIR TRXSOL  FS=' FS-TRXSOL       
022500             UPON CONSOLE                                         
022600         MOVE HIGH-VALUES TO REG-TRXSOL                           
022700     END-IF.                                                      
022800     MOVE 'TRANS' TO ARCHIVO.                                     
022900     MOVE 'OPEN' TO ACCION.                                       
023000     OPEN I-O TRANS-FILE.                                         
023100     IF FS-TRANS NOT = '00'                                       
023200         CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION,         
023300             LLAVE, FS-TRANS, FSE-TRANS                           
023400     END-IF.                                                      
023500     MOVE 'WALLET' TO ARCHIVO.                                    
023600     OPEN I-O WALLET-FILE.                                        
023700     IF FS-WALLET NOT = '00'                                      
023800         CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION,         
023900             LLAVE, FS-WALLET, FSE-WALLET                         
024000     END-IF.                                                      
024100     OPEN OUTPUT REPORTE.                                         
024200     IF FS-REPORTE NOT = '00'                                     
024300         DISPLAY '*** ERROR AL ABRIR REPORTE FS=' FS-REPORTE      
024400             UPON CONSOLE                                         
024500     END-IF.                                                      
024600     MOVE SPACES TO WKS-LINEA-REPORTE.                            
024700     STRING 'ALTA Y PRIORIZACION DE TRANSACCIONES - BILTXN1'      
024800         DELIMITED BY SIZE INTO WKS-LINEA-REPORTE.                
024900     MOVE WKS-LINEA-REPORTE TO RPT-LINEA.                         
025000     WRITE REG-BILRPT1.                                           
025100     PERFORM 226-INICIALIZA-MULTIPLICADORES.                      
025200     IF FS-TRXSOL = '00'                                          
025300         READ TRXSOL                                              
025400             AT END MOVE HIGH-VALUES TO REG-TRXSOL                
025500         END-READ                                                 
025600     END-IF.                                                      
025700*                                                                 
025800 226-INICIALIZA-MULTIPLICADORES SECTION.                          
025900     MOVE 1.0 TO MUL-VALOR(1).                                    
026000     MOVE 1.5 TO MUL-VALOR(2).                                    
026100     MOVE 2.0 TO MUL-VALOR(3).                                    
026200     MOVE 3.0 TO MUL-VALOR(4).                                    
026300     MOVE 5.0 TO MUL-VALOR(5).                                    
026400*                                                                 
026500 150-CARGA-POZO-ARRANQUE SECTION.                                 
026600     MOVE 0 TO POZ-CANTIDAD.                                      
026700     MOVE LOW-VALUES TO TRN-ID OF REG-BILTRN1.                    
026800     START TRANS-FILE KEY IS NOT LESS THAN TRN-ID OF REG-BILTRN1  
026900         INVALID KEY MOVE HIGH-VALUES TO FS-TRANS                 
027000     END-START.                                                   
027100     IF FS-TRANS = '00'                                           
027200         PERFORM 152-LEE-TRANS-ARRANQUE                           
027300     END-IF.                                                      
027400     PERFORM 154-PROCESA-TRANS-ARRANQUE                           
027500         UNTIL FS-TRANS NOT = '00'.                               
027600     MOVE 'ORDENA' TO LK-ACCION.                                  
027700     CALL 'BILPOS0' USING LK-ACCION, TBL-POZO, LK-TRN-ENTRADA,    
027800         LK-TRN-ID, LK-RESULTADO.                                 
027900*                                                                 
028000 152-LEE-TRANS-ARRANQUE SECTION.                                  
028100     READ TRANS-FILE NEXT RECORD                                  
028200         AT END MOVE HIGH-VALUES TO FS-TRANS                      
028300     END-READ.                                                    
028400*                                                                 
028500 154-PROCESA-TRANS-ARRANQUE SECTION.                              
028600     IF TRN88-PENDING OF REG-BILTRN1                              
028700         MOVE REG-BILTRN1 TO LK-TRN-ENTRADA                       
028800         MOVE 'INSERTA' TO LK-ACCION                              
028900         MOVE TRN-ID OF REG-BILTRN1 TO LK-TRN-ID                  
029000         CALL 'BILPOS0' USING LK-ACCION, TBL-POZO, LK-TRN-ENTRADA,
029100             LK-TRN-ID, LK-RESULTADO                              
029200         ADD 1 TO WKS-REG-LEIDOS                                  
029300     END-IF.                                                      
029400     PERFORM 152-LEE-TRANS-ARRANQUE.                              
029500*                                                                 
029600 160-SIEMBRA-SINTETICA SECTION.                                   
029700     PERFORM 228-AVANZA-SEMILLA.                                  
029800     INITIALIZE WKS-TRX-PROBE.                                    
029900     MOVE WKS-SEMILLA TO WKS-SEMILLA-D.                           
030000     STRING 'MOCK-' WKS-SEMILLA-D DELIMITED BY SIZE               
030100         INTO TRN-ID OF WKS-TRX-PROBE.                            
030200     MOVE SPACES TO TRN-BIL-ID OF WKS-TRX-PROBE.                  
030300     MOVE 'PENDING   ' TO TRN-ESTADO OF WKS-TRX-PROBE.            
030400     MOVE 'Y' TO TRN-SIMULADA OF WKS-TRX-PROBE.                   
030500     DIVIDE WKS-SEMILLA BY 997 GIVING WKS-RESIDUO                 
030600         REMAINDER WKS-RESIDUO.                                   
030700     COMPUTE TRN-MONTO OF WKS-TRX-PROBE =                         
030800         0.100000 + (WKS-RESIDUO * 0.0099)                        
030900         ON SIZE ERROR MOVE 1.000000 TO TRN-MONTO OF WKS-TRX-PROBE
031000     END-COMPUTE.                                                 
031100     DIVIDE WKS-SEMILLA BY 3 GIVING WKS-RESIDUO                   
031200         REMAINDER WKS-RESIDUO.                                   
031300     EVALUATE WKS-RESIDUO                                         
031400         WHEN 0 MOVE 'ECONOMIQUE' TO TRN-NIVEL OF WKS-TRX-PROBE   
031500         WHEN 1 MOVE 'STANDARD  ' TO TRN-NIVEL OF WKS-TRX-PROBE   
031600         WHEN OTHER MOVE 'RAPID     '                             
031700                 TO TRN-NIVEL OF WKS-TRX-PROBE                    
031800     END-EVALUATE.                                                
031900     PERFORM 228-AVANZA-SEMILLA.                                  
032000     DIVIDE WKS-SEMILLA BY 2 GIVING WKS-RESIDUO                   
032100         REMAINDER WKS-RESIDUO.                                   
032200     IF WKS-RESIDUO = 0                                           
032300         MOVE 'BITCOIN ' TO LK-BIL-TIPO                           
032400         MOVE SPACES TO TRN-ORIGEN OF WKS-TRX-PROBE               
032500         MOVE '1' TO TRN-ORIGEN OF WKS-TRX-PROBE(1:1)             
032600         MOVE 26 TO WKS-LONGITUD-DIR                              
032700         MOVE 2  TO WKS-INICIO-DIR                                
032800         PERFORM 230-LLENA-ORIGEN-B58                             
032900             VARYING WKS-I FROM 1 BY 1                            
033000             UNTIL WKS-I > WKS-LONGITUD-DIR                       
033100     ELSE                                                         
033200         MOVE 'ETHEREUM' TO LK-BIL-TIPO                           
033300         MOVE SPACES TO TRN-ORIGEN OF WKS-TRX-PROBE               
033400         MOVE '0x' TO TRN-ORIGEN OF WKS-TRX-PROBE(1:2)            
033500         MOVE 40 TO WKS-LONGITUD-DIR                              
033600         MOVE 3  TO WKS-INICIO-DIR                                
033700         PERFORM 232-LLENA-ORIGEN-HEX                             
033800             VARYING WKS-I FROM 1 BY 1                            
033900             UNTIL WKS-I > WKS-LONGITUD-DIR                       
034000     END-IF.                                                      
034100     MOVE TRN-ORIGEN OF WKS-TRX-PROBE                             
034200         TO TRN-DESTINO OF WKS-TRX-PROBE.                         
034300     MOVE TRN-NIVEL OF WKS-TRX-PROBE TO LK-TRN-NIVEL.             
034400     CALL 'BILCOM0' USING LK-BILCOM0.                             
034500     MOVE LK-TRN-COMISION TO TRN-COMISION OF WKS-TRX-PROBE.       
034600     MOVE 'INSERTA' TO LK-ACCION.                                 
034700     MOVE WKS-TRX-PROBE TO LK-TRN-ENTRADA.                        
034800     MOVE TRN-ID OF WKS-TRX-PROBE TO LK-TRN-ID.                   
034900     CALL 'BILPOS0' USING LK-ACCION, TBL-POZO, LK-TRN-ENTRADA,    
035000         LK-TRN-ID, LK-RESULTADO.                                 
035100     IF NOT LK88-ES-DUPLICADO                                     
035200         MOVE 'ORDENA' TO LK-ACCION                               
035300         CALL 'BILPOS0' USING LK-ACCION, TBL-POZO, LK-TRN-ENTRADA,
035400             LK-TRN-ID, LK-RESULTADO                              
035500         ADD 1 TO WKS-SINTETICAS                                  
035600     END-IF.                                                      
035700*                                                                 
035800 228-AVANZA-SEMILLA SECTION.                                      
035900     IF WKS-SEMILLA = 0                                           
036000         ACCEPT WKS-HORA-SISTEMA FROM TIME                        
036100         MOVE WKS-HORA-SISTEMA TO WKS-SEMILLA                     
036200     END-IF.                                                      
036300     COMPUTE WKS-SEMILLA = (WKS-SEMILLA * 1103515245 + 12345)     
036400         ON SIZE ERROR MOVE 12345 TO WKS-SEMILLA                  
036500     END-COMPUTE.                                                 
036600*                                                                 
036700 230-LLENA-ORIGEN-B58 SECTION.                                    
036800     DIVIDE WKS-SEMILLA BY 58 GIVING WKS-RESIDUO                  
036900         REMAINDER WKS-RESIDUO.                                   
037000     MOVE WKS-TABLA-B58(WKS-RESIDUO + 1:1)                        
037100         TO TRN-ORIGEN OF WKS-TRX-PROBE                           
037200             (WKS-INICIO-DIR + WKS-I - 1:1).                      
037300     COMPUTE WKS-SEMILLA = (WKS-SEMILLA * 1103515245 + 12345)     
037400         ON SIZE ERROR MOVE 12345 TO WKS-SEMILLA                  
037500     END-COMPUTE.                                                 
037600*                                                                 
037700 232-LLENA-ORIGEN-HEX SECTION.                                    
037800     DIVIDE WKS-SEMILLA BY 16 GIVING WKS-RESIDUO                  
037900         REMAINDER WKS-RESIDUO.                                   
038000     MOVE WKS-TABLA-HEX(WKS-RESIDUO + 1:1)                        
038100         TO TRN-ORIGEN OF WKS-TRX-PROBE                           
038200             (WKS-INICIO-DIR + WKS-I - 1:1).                      
038300     COMPUTE WKS-SEMILLA = (WKS-SEMILLA * 1103515245 + 12345)     
038400         ON SIZE ERROR MOVE 12345 TO WKS-SEMILLA                  
038500     END-COMPUTE.                                                 
038600*                                                                 
038700 300-PROCESA-SOLICITUDES SECTION.                                 
038800     ADD 1 TO WKS-REG-LEIDOS.                                     
038900     EVALUATE TRUE                                                
039000         WHEN TXS88-NUEVA                                         
039100              PERFORM 310-ALTA-SOLICITUD                          
039200         WHEN TXS88-MEJORA                                        
039300              PERFORM 340-MEJORA-COMISION                         
039400         WHEN TXS88-SIMULA                                        
039500              PERFORM 370-SIMULA-COMISIONES                       
039600         WHEN TXS88-CONFIRMA                                      
039700              PERFORM 380-CONFIRMA-SOLICITUD                      
039800         WHEN TXS88-CANCELA                                       
039900              PERFORM 390-CANCELA-SOLICITUD                       
040000         WHEN OTHER                                               
040100              DISPLAY '*** ACCION DE TRXSOL NO RECONOCIDA: '      
040200                  TXS-ACCION UPON CONSOLE                         
040300     END-EVALUATE.                                                
040400     READ TRXSOL                                                  
040500         AT END MOVE HIGH-VALUES TO REG-TRXSOL                    
040600     END-READ.                                                    
040700*                                                                 
040800 310-ALTA-SOLICITUD SECTION.                                      
040900     MOVE 'N' TO WKS-SW-RECHAZO.                                  
041000     PERFORM 312-VALIDA-SOLICITUD.                                
041100     IF WKS88-SOLICITUD-ACEPTADA                                  
041200         PERFORM 320-CALCULA-COMISION-INICIAL                     
041300         PERFORM 330-INSERTA-EN-POZO                              
041400         IF NOT LK88-ES-DUPLICADO                                 
041500             PERFORM 336-VERIFICA-SALDO-ALTA                      
041600         END-IF                                                   
041700     END-IF.                                                      
041800     IF WKS88-SOLICITUD-RECHAZADA                                 
041900         ADD 1 TO WKS-RECHAZOS                                    
042000     END-IF.                                                      
042100*                                                                 
042200 312-VALIDA-SOLICITUD SECTION.                                    
042300     IF TXS-DESTINO = SPACES                                      
042400         DISPLAY MSG-DEST-BLANCO UPON CONSOLE                     
042500         MOVE 'Y' TO WKS-SW-RECHAZO                               
042600     END-IF.                                                      
042700     IF TXS-MONTO NOT > 0                                         
042800         DISPLAY MSG-MONTO-INVALIDO UPON CONSOLE                  
042900         MOVE 'Y' TO WKS-SW-RECHAZO                               
043000     END-IF.                                                      
043100     IF TXS-NIVEL NOT = 'ECONOMIQUE' AND                          
043200        TXS-NIVEL NOT = 'STANDARD  ' AND                          
043300        TXS-NIVEL NOT = 'RAPID     '                              
043400         DISPLAY MSG-NIVEL-INVALIDO UPON CONSOLE                  
043500         MOVE 'STANDARD  ' TO TXS-NIVEL                           
043600     END-IF.                                                      
043700*                                                                 
043800 320-CALCULA-COMISION-INICIAL SECTION.                            
043900     MOVE TXS-WAL-ID TO BIL-ID.                                   
044000     READ WALLET-FILE                                             
044100         INVALID KEY INITIALIZE REG-BILMAE1                       
044200     END-READ.                                                    
044300     MOVE BIL-TIPO TO LK-BIL-TIPO.                                
044400     MOVE TXS-NIVEL TO LK-TRN-NIVEL.                              
044500     CALL 'BILCOM0' USING LK-BILCOM0.                             
044600     INITIALIZE LK-TRN-ENTRADA.                                   
044700     MOVE TXS-TRN-ID     TO TRN-ID OF LK-TRN-ENTRADA.             
044800     MOVE TXS-WAL-ID     TO TRN-BIL-ID OF LK-TRN-ENTRADA.         
044900     MOVE BIL-DIRECCION  TO TRN-ORIGEN OF LK-TRN-ENTRADA.         
045000     MOVE TXS-DESTINO    TO TRN-DESTINO OF LK-TRN-ENTRADA.        
045100     MOVE TXS-MONTO      TO TRN-MONTO OF LK-TRN-ENTRADA.          
045200     MOVE LK-TRN-COMISION TO TRN-COMISION OF LK-TRN-ENTRADA.      
045300     MOVE TXS-NIVEL      TO TRN-NIVEL OF LK-TRN-ENTRADA.          
045400     MOVE 'PENDING   '   TO TRN-ESTADO OF LK-TRN-ENTRADA.         
045500     MOVE 'N'            TO TRN-SIMULADA OF LK-TRN-ENTRADA.       
045600*                                                                 
045700 330-INSERTA-EN-POZO SECTION.                                     
045800     MOVE 'INSERTA' TO LK-ACCION.                                 
045900     MOVE TXS-TRN-ID TO LK-TRN-ID.                                
046000     CALL 'BILPOS0' USING LK-ACCION, TBL-POZO, LK-TRN-ENTRADA,    
046100         LK-TRN-ID, LK-RESULTADO.                                 
046200     IF LK88-ES-DUPLICADO                                         
046300         DISPLAY MSG-TRX-DUPLICADA UPON CONSOLE                   
046400         MOVE 'Y' TO WKS-SW-RECHAZO                               
046500     ELSE                                                         
046600         MOVE 'ORDENA' TO LK-ACCION                               
046700         CALL 'BILPOS0' USING LK-ACCION, TBL-POZO, LK-TRN-ENTRADA,
046800             LK-TRN-ID, LK-RESULTADO                              
046900         MOVE 'POSICION' TO LK-ACCION                             
047000         CALL 'BILPOS0' USING LK-ACCION, TBL-POZO, LK-TRN-ENTRADA,
047100             LK-TRN-ID, LK-RESULTADO                              
047200         ADD 1 TO WKS-ALTAS                                       
047300     END-IF.                                                      
047400*                                                                 
047500 336-VERIFICA-SALDO-ALTA SECTION.                                 
047600     COMPUTE WKS-TOTAL-COSTO = TRN-MONTO OF LK-TRN-ENTRADA +      
047700         TRN-COMISION OF LK-TRN-ENTRADA.                          
047800     IF BIL-SALDO < WKS-TOTAL-COSTO                               
047900         DISPLAY MSG-SALDO-INSUF UPON CONSOLE                     
048000         MOVE 'ELIMINA' TO LK-ACCION                              
048100         CALL 'BILPOS0' USING LK-ACCION, TBL-POZO, LK-TRN-ENTRADA,
048200             LK-TRN-ID, LK-RESULTADO                              
048300         MOVE 'Y' TO WKS-SW-RECHAZO                               
048400         SUBTRACT 1 FROM WKS-ALTAS                                
048500     END-IF.                                                      
048600*                                                                 
048700 340-MEJORA-COMISION SECTION.                                     
048800     MOVE 'N' TO WKS-SW-RECHAZO.                                  
048900     MOVE 'CONSULTA' TO LK-ACCION.                                
049000     MOVE TXS-TRN-ID TO LK-TRN-ID.                                
049100     CALL 'BILPOS0' USING LK-ACCION, TBL-POZO, LK-TRN-ENTRADA,    
049200         LK-TRN-ID, LK-RESULTADO.                                 
049300     IF LK-POSICION = -1                                          
049400         DISPLAY MSG-POZO-VACIO UPON CONSOLE                      
049500         MOVE 'Y' TO WKS-SW-RECHAZO                               
049600     ELSE                                                         
049700         IF TXS-NUEVA-COMISION NOT >                              
049800                 TRN-COMISION OF LK-TRN-ENTRADA                   
049900             DISPLAY MSG-COMISION-BAJA UPON CONSOLE               
050000             MOVE 'Y' TO WKS-SW-RECHAZO                           
050100         ELSE                                                     
050200             MOVE LK-POSICION TO WKS-POSICION-ANTERIOR            
050300             MOVE LK-ESPERA-MINUTOS TO WKS-ESPERA-ANTERIOR        
050400             PERFORM 342-APLICA-MEJORA                            
050500         END-IF                                                   
050600     END-IF.                                                      
050700     IF WKS88-SOLICITUD-RECHAZADA                                 
050800         ADD 1 TO WKS-RECHAZOS                                    
050900     END-IF.                                                      
051000*                                                                 
051100 342-APLICA-MEJORA SECTION.                                       
051200     MOVE TXS-WAL-ID TO BIL-ID.                                   
051300     READ WALLET-FILE                                             
051400         INVALID KEY INITIALIZE REG-BILMAE1                       
051500     END-READ.                                                    
051600     COMPUTE WKS-TOTAL-COSTO = TRN-MONTO OF LK-TRN-ENTRADA +      
051700         TXS-NUEVA-COMISION.                                      
051800     IF BIL-SALDO < WKS-TOTAL-COSTO                               
051900         DISPLAY MSG-SALDO-INSUF UPON CONSOLE                     
052000         MOVE 'Y' TO WKS-SW-RECHAZO                               
052100     ELSE                                                         
052200         MOVE TXS-NUEVA-COMISION TO TRN-COMISION OF LK-TRN-ENTRADA
052300         MOVE 'ELIMINA' TO LK-ACCION                              
052400         CALL 'BILPOS0' USING LK-ACCION, TBL-POZO, LK-TRN-ENTRADA,
052500             LK-TRN-ID, LK-RESULTADO                              
052600         MOVE 'INSERTA' TO LK-ACCION                              
052700         CALL 'BILPOS0' USING LK-ACCION, TBL-POZO, LK-TRN-ENTRADA,
052800             LK-TRN-ID, LK-RESULTADO                              
052900         MOVE 'ORDENA' TO LK-ACCION                               
053000         CALL 'BILPOS0' USING LK-ACCION, TBL-POZO, LK-TRN-ENTRADA,
053100             LK-TRN-ID, LK-RESULTADO                              
053200         MOVE 'POSICION' TO LK-ACCION                             
053300         CALL 'BILPOS0' USING LK-ACCION, TBL-POZO, LK-TRN-ENTRADA,
053400             LK-TRN-ID, LK-RESULTADO                              
053500         COMPUTE WKS-DELTA-POSICION =                             
053600             WKS-POSICION-ANTERIOR - LK-POSICION                  
053700         COMPUTE WKS-DELTA-MINUTOS =                              
053800             WKS-ESPERA-ANTERIOR - LK-ESPERA-MINUTOS              
053900         ADD 1 TO WKS-MEJORAS                                     
054000     END-IF.                                                      
054100*                                                                 
054200 370-SIMULA-COMISIONES SECTION.                                   
054300     MOVE 'CONSULTA' TO LK-ACCION.                                
054400     MOVE TXS-TRN-ID TO LK-TRN-ID.                                
054500     CALL 'BILPOS0' USING LK-ACCION, TBL-POZO, LK-TRN-ENTRADA,    
054600         LK-TRN-ID, LK-RESULTADO.                                 
054700     IF LK-POSICION = -1                                          
054800         DISPLAY MSG-POZO-VACIO UPON CONSOLE                      
054900     ELSE                                                         
055000         MOVE TXS-WAL-ID TO BIL-ID                                
055100         READ WALLET-FILE                                         
055200             INVALID KEY INITIALIZE REG-BILMAE1                   
055300         END-READ                                                 
055400         PERFORM 372-PRUEBA-MULTIPLICADOR                         
055500             VARYING IX-MUL FROM 1 BY 1                           
055600             UNTIL IX-MUL > 5                                     
055700         ADD 1 TO WKS-SIMULACIONES                                
055800     END-IF.                                                      
055900*                                                                 
056000 372-PRUEBA-MULTIPLICADOR SECTION.                                
056100     MOVE LK-TRN-ENTRADA TO WKS-TRX-PROBE.                        
056200     COMPUTE WKS-PROBE-COMISION =                                 
056300         TRN-COMISION OF LK-TRN-ENTRADA * MUL-VALOR(IX-MUL).      
056400     MOVE WKS-PROBE-COMISION TO TRN-COMISION OF WKS-TRX-PROBE.    
056500     STRING TXS-TRN-ID DELIMITED BY SIZE                          
056600         '-SIM' DELIMITED BY SIZE                                 
056700         INTO TRN-ID OF WKS-TRX-PROBE.                            
056800     MOVE 'INSERTA' TO LK-ACCION.                                 
056900     MOVE TRN-ID OF WKS-TRX-PROBE TO LK-TRN-ID.                   
057000     MOVE WKS-TRX-PROBE TO LK-TRN-ENTRADA.                        
057100     CALL 'BILPOS0' USING LK-ACCION, TBL-POZO, LK-TRN-ENTRADA,    
057200         LK-TRN-ID, LK-RESULTADO.                                 
057300     MOVE 'ORDENA' TO LK-ACCION.                                  
057400     CALL 'BILPOS0' USING LK-ACCION, TBL-POZO, LK-TRN-ENTRADA,    
057500         LK-TRN-ID, LK-RESULTADO.                                 
057600     MOVE 'POSICION' TO LK-ACCION.                                
057700     CALL 'BILPOS0' USING LK-ACCION, TBL-POZO, LK-TRN-ENTRADA,    
057800         LK-TRN-ID, LK-RESULTADO.                                 
057900     COMPUTE WKS-TOTAL-COSTO =                                    
058000         TRN-MONTO OF WKS-TRX-PROBE + WKS-PROBE-COMISION.         
058100     IF BIL-SALDO < WKS-TOTAL-COSTO                               
058200         MOVE 'Y' TO WKS-SW-RECHAZO                               
058300     ELSE                                                         
058400         MOVE 'N' TO WKS-SW-RECHAZO                               
058500     END-IF.                                                      
058600     PERFORM 374-IMPRIME-SIMULACION.                              
058700     MOVE 'ELIMINA' TO LK-ACCION.                                 
058800     CALL 'BILPOS0' USING LK-ACCION, TBL-POZO, LK-TRN-ENTRADA,    
058900         LK-TRN-ID, LK-RESULTADO.                                 
059000     MOVE TXS-TRN-ID TO LK-TRN-ID.                                
059100     MOVE 'CONSULTA' TO LK-ACCION.                                
059200     CALL 'BILPOS0' USING LK-ACCION, TBL-POZO, LK-TRN-ENTRADA,    
059300         LK-TRN-ID, LK-RESULTADO.                                 
059400*                                                                 
059500 374-IMPRIME-SIMULACION SECTION.                                  
059600     MOVE SPACES TO WKS-LINEA-REPORTE.                            
059700     STRING 'SIMULACION TRX='  TXS-TRN-ID(1:8)                    
059800         ' MULT='  MUL-VALOR(IX-MUL)                              
059900         ' COMISION='  WKS-PROBE-COMISION                         
060000         ' POSICION='  LK-DSP-POSICION                            
060100         ' ESPERA='  LK-DSP-ESPERA                                
060200         ' INSUFICIENTE='  WKS-SW-RECHAZO                         
060300         DELIMITED BY SIZE INTO WKS-LINEA-REPORTE.                
060400     MOVE WKS-LINEA-REPORTE TO RPT-LINEA.                         
060500     WRITE REG-BILRPT1.                                           
060600*                                                                 
060700 380-CONFIRMA-SOLICITUD SECTION.                                  
060800     MOVE 'CONSULTA' TO LK-ACCION.                                
060900     MOVE TXS-TRN-ID TO LK-TRN-ID.                                
061000     CALL 'BILPOS0' USING LK-ACCION, TBL-POZO, LK-TRN-ENTRADA,    
061100         LK-TRN-ID, LK-RESULTADO.                                 
061200     IF LK-POSICION = -1                                          
061300         DISPLAY MSG-POZO-VACIO UPON CONSOLE                      
061400     ELSE                                                         
061500         MOVE TXS-WAL-ID TO BIL-ID                                
061600         READ WALLET-FILE                                         
061700             INVALID KEY INITIALIZE REG-BILMAE1                   
061800         END-READ                                                 
061900         COMPUTE WKS-TOTAL-COSTO = TRN-MONTO OF LK-TRN-ENTRADA +  
062000             TRN-COMISION OF LK-TRN-ENTRADA                       
062100         IF BIL-SALDO < WKS-TOTAL-COSTO                           
062200             DISPLAY MSG-SALDO-INSUF UPON CONSOLE                 
062300         ELSE                                                     
062400             SUBTRACT WKS-TOTAL-COSTO FROM BIL-SALDO              
062500             REWRITE REG-BILMAE1                                  
062600             MOVE 'PENDING   ' TO TRN-ESTADO OF LK-TRN-ENTRADA    
062700             MOVE LK-TRN-ENTRADA TO REG-BILTRN1                   
062800             WRITE REG-BILTRN1                                    
062900                 INVALID KEY REWRITE REG-BILTRN1                  
063000             END-WRITE                                            
063100             ADD 1 TO WKS-CONFIRMACIONES                          
063200         END-IF                                                   
063300     END-IF.                                                      
063400*                                                                 
063500 390-CANCELA-SOLICITUD SECTION.                                   
063600     MOVE 'ELIMINA' TO LK-ACCION.                                 
063700     MOVE TXS-TRN-ID TO LK-TRN-ID.                                
063800     CALL 'BILPOS0' USING LK-ACCION, TBL-POZO, LK-TRN-ENTRADA,    
063900         LK-TRN-ID, LK-RESULTADO.                                 
064000     ADD 1 TO WKS-CANCELACIONES.                                  
064100*                                                                 
064200 900-ESTADISTICAS SECTION.                                        
064300     MOVE SPACES TO WKS-LINEA-REPORTE.                            
064400     STRING 'SOLICITUDES LEIDAS....: '  WKS-REG-LEIDOS            
064500         DELIMITED BY SIZE INTO WKS-LINEA-REPORTE.                
064600     MOVE WKS-LINEA-REPORTE TO RPT-LINEA.                         
064700     WRITE REG-BILRPT1.                                           
064800     MOVE SPACES TO WKS-LINEA-REPORTE.                            
064900     STRING 'ALTAS ACEPTADAS.......: '  WKS-ALTAS                 
065000         DELIMITED BY SIZE INTO WKS-LINEA-REPORTE.                
065100     MOVE WKS-LINEA-REPORTE TO RPT-LINEA.                         
065200     WRITE REG-BILRPT1.                                           
065300     MOVE SPACES TO WKS-LINEA-REPORTE.                            
065400     STRING 'MEJORAS DE COMISION...: '  WKS-MEJORAS               
065500         DELIMITED BY SIZE INTO WKS-LINEA-REPORTE.                
065600     MOVE WKS-LINEA-REPORTE TO RPT-LINEA.                         
065700     WRITE REG-BILRPT1.                                           
065800     MOVE SPACES TO WKS-LINEA-REPORTE.                            
065900     STRING 'CONFIRMACIONES........: '  WKS-CONFIRMACIONES        
066000         DELIMITED BY SIZE INTO WKS-LINEA-REPORTE.                
066100     MOVE WKS-LINEA-REPORTE TO RPT-LINEA.                         
066200     WRITE REG-BILRPT1.                                           
066300     MOVE SPACES TO WKS-LINEA-REPORTE.                            
066400     STRING 'CANCELACIONES.........: '  WKS-CANCELACIONES         
066500         DELIMITED BY SIZE INTO WKS-LINEA-REPORTE.                
066600     MOVE WKS-LINEA-REPORTE TO RPT-LINEA.                         
066700     WRITE REG-BILRPT1.                                           
066800     MOVE SPACES TO WKS-LINEA-REPORTE.                            
066900     STRING 'SIMULACIONES DE COMISION : '  WKS-SIMULACIONES       
067000         DELIMITED BY SIZE INTO WKS-LINEA-REPORTE.                
067100     MOVE WKS-LINEA-REPORTE TO RPT-LINEA.                         
067200     WRITE REG-BILRPT1.                                           
067300     MOVE SPACES TO WKS-LINEA-REPORTE.                            
067400     STRING 'SOLICITUDES RECHAZADAS: '  WKS-RECHAZOS              
067500         DELIMITED BY SIZE INTO WKS-LINEA-REPORTE.                
067600     MOVE WKS-LINEA-REPORTE TO RPT-LINEA.                         
067700     WRITE REG-BILRPT1.                                           
067800     MOVE SPACES TO WKS-LINEA-REPORTE.                            
067900     STRING 'TRX SINTETICAS SEMBRADAS: '  WKS-SINTETICAS          
068000         DELIMITED BY SIZE INTO WKS-LINEA-REPORTE.                
068100     MOVE WKS-LINEA-REPORTE TO RPT-LINEA.                         
068200     WRITE REG-BILRPT1.                                           
068300*                                                                 
068400 950-CIERRA-ARCHIVOS SECTION.                                     
068500     CLOSE TRXSOL.                                                
068600     CLOSE TRANS-FILE.                                            
068700     CLOSE WALLET-FILE.                                           
068800     CLOSE REPORTE.                                               
