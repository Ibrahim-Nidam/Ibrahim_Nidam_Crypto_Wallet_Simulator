000100******************************************************************
000200*  FECHA       : 21/09/1993                                      *
000300*  PROGRAMADOR : ERICK RAMIREZ (PEDR)                            *
000400*  APLICACION  : BILLETERA DE CRIPTOMONEDA                       *
000500*  PROGRAMA    : BILEST0                                         *
000600*  TIPO        : BATCH                                           *
000700*  DESCRIPCION : GENERA LOS REPORTES DEL POZO DE PENDIENTES      *
000800*              : (MEMPOOL): ESTADISTICAS CON BANDAS, LISTADO     *
000900*              : DEL POZO, REPORTE DE POSICION POR BILLETERA Y   *
001000*              : LISTADO DE BILLETERAS.                          *
001100*  ARCHIVOS    : ESTSOL (ENTRADA), WALLET (MAESTRO ENTRADA),     *
001200*              : TRANS (MAESTRO ENTRADA), REPORTE                *
001300*  PROGRAMA(S) : BILPOS0 (MOTOR DE POSICION DEL POZO)            *
001400*  BPM/RATIONAL: 241170                                          *
001500*  NOMBRE      : REPORTES DEL MOTOR DE BILLETERAS                *
001600******************************************************************
001700 IDENTIFICATION DIVISION.                                         
001800 PROGRAM-ID.     BILEST0.                                         
001900 AUTHOR.         ERICK RAMIREZ.                                   
002000 INSTALLATION.   BANCO INDUSTRIAL, S.A. - PROYECTO BILLETERAS.    
002100 DATE-WRITTEN.   21/09/1993.                                      
002200 DATE-COMPILED.                                                   
002300 SECURITY.       CONFIDENCIAL - USO INTERNO UNICAMENTE.           
002400*                   B I T A C O R A   D E   C A M B I O S         
002500*---------------------------------------------------------------- 
002600* DD/MM/AAAA  INIC  TICKET    DESCRIPCION                         
002700*---------------------------------------------------------------- 
002800* 21/09/1993  PEDR  228882-01 VERSION INICIAL: ESTADISTICAS DEL   
002900*                             POZO CON BANDAS BAJA/MEDIA/ALTA.    
003000* 11/05/1994  PEDR  228882-03 SE AGREGA EL LISTADO DEL POZO CON   
003100*                             CALCULO DE ANTIGUEDAD POR ENTRADA.  
003200* 02/02/1996  JRML  228882-06 SE AGREGA EL REPORTE DE POSICION    
003300*                             POR BILLETERA.                      
003400* 19/09/1997  CELM  228882-09 SE AGREGA EL LISTADO DE BILLETERAS. 
003500* 04/09/1998  JRML  228882-11 REVISION Y2K - EL CAMPO DE FECHA DE 
003600*                             ALTA SE MANEJA COMO TEXTO, SIN      
003700*                             IMPACTO. SE DEJA CONSTANCIA.        
003800* 17/03/1999  JRML  228882-12 CIERRE DE REVISION Y2K.             
003900* 12/12/2004  DALV  228882-16 AJUSTE MENOR DE COMENTARIOS.        
004000 ENVIRONMENT DIVISION.                                            
004100 CONFIGURATION SECTION.                                           
004200 SPECIAL-NAMES.                                                   
004300     C01 IS TOP-OF-FORM.                                          
004400 INPUT-OUTPUT SECTION.                                            
004500 FILE-CONTROL.                                                    
004600     SELECT ESTSOL   ASSIGN TO ESTSOL                             
004700                      FILE STATUS IS FS-ESTSOL.                   
004800     SELECT TRANS-FILE ASSIGN TO TRANS                            
004900                      ORGANIZATION IS INDEXED                     
005000                      ACCESS MODE  IS DYNAMIC                     
005100                      RECORD KEY   IS TRN-ID                      
005200                      FILE STATUS  IS FS-TRANS                    
005300                                      FSE-TRANS.                  
005400     SELECT WALLET-FILE ASSIGN TO WALLET                          
005500                      ORGANIZATION IS INDEXED                     
005600                      ACCESS MODE  IS DYNAMIC                     
005700                      RECORD KEY   IS BIL-ID                      
005800                      FILE STATUS  IS FS-WALLET                   
005900                                      FSE-WALLET.                 
006000     SELECT REPORTE   ASSIGN TO REPORTE                           
006100                      FILE STATUS IS FS-REPORTE.                  
006200 DATA DIVISION.                                                   
006300 FILE SECTION.                                                    
006400*              SOLICITUDES DE REPORTE (ENTRADA, SECUENCIAL)       
006500 FD  ESTSOL.                                                      
006600 01  REG-ESTSOL.                                                  
006700     88  FIN-ESTSOL                         VALUE HIGH-VALUES.    
006800     05  EST-ACCION                 PIC X(01).                    
006900         88  EST88-POZO                     VALUE 'L'.            
007000         88  EST88-POSICION                 VALUE 'P'.            
007100         88  EST88-ESTADISTICAS             VALUE 'E'.            
007200         88  EST88-BILLETERAS               VALUE 'B'.            
007300     05  EST-WAL-ID                 PIC X(36).                    
007400     05  FILLER                     PIC X(43).                    
007500*              MAESTRO DE TRANSACCIONES (INDEXADO POR TRN-ID)     
007600 FD  TRANS-FILE.                                                  
007700     COPY BILTRN1.                                                
007800*              MAESTRO DE BILLETERAS (INDEXADO POR BIL-ID)        
007900 FD  WALLET-FILE.                                                 
008000     COPY BILMAE1.                                                
008100*              ARCHIVO DE REPORTE (SALIDA, SECUENCIAL)            
008200 FD  REPORTE.                                                     
008300     COPY BILRPT1.                                                
008400 WORKING-STORAGE SECTION.                                         
008500*              STATUS DE ARCHIVOS                                 
008600 01  FS-ESTSOL                          PIC 9(02) VALUE ZEROS.    
008700 01  FS-REPORTE                         PIC 9(02) VALUE ZEROS.    
008800 01  FS-TRANS                           PIC 9(02) VALUE ZEROS.    
008900 01  FSE-TRANS.                                                   
009000     05  FSE-RETURN                 PIC S9(4) COMP-5 VALUE 0.     
009100     05  FSE-FUNCTION               PIC S9(4) COMP-5 VALUE 0.     
009200     05  FSE-FEEDBACK               PIC S9(4) COMP-5 VALUE 0.     
009300 01  FS-WALLET                          PIC 9(02) VALUE ZEROS.    
009400 01  FSE-WALLET.                                                  
009500     05  FSE-RETURN                 PIC S9(4) COMP-5 VALUE 0.     
009600     05  FSE-FUNCTION               PIC S9(4) COMP-5 VALUE 0.     
009700     05  FSE-FEEDBACK               PIC S9(4) COMP-5 VALUE 0.     
009800*              PARAMETROS DE LA RUTINA DE BITACORA DE ERRORES     
009900 01  PROGRAMA                           PIC X(08).                
010000 01  ARCHIVO                            PIC X(08).                
010100 01  ACCION                             PIC X(08).                
010200 01  LLAVE                              PIC X(36).                
010300*              POZO DE PENDIENTES (MEMPOOL), RECONSTRUIDO AL      
010400*              ARRANQUE DESDE TRANS-FILE; NO SE PERSISTE ENTRE    
010500*              CORRIDAS DE ESTE BATCH.                            
010600     COPY BILPOZ1.                                                
010700*              AREA DE ENLACE HACIA BILPOS0 (MOTOR DEL POZO)      
010800 01  LK-ACCION                          PIC X(10).                
010900     88  LK88-INSERTA                       VALUE 'INSERTA'.      
011000     88  LK88-ORDENA                        VALUE 'ORDENA'.       
011100     88  LK88-POSICION                      VALUE 'POSICION'.     
011200     88  LK88-PURGA                         VALUE 'PURGA'.        
011300     88  LK88-ELIMINA                       VALUE 'ELIMINA'.      
011400     88  LK88-CONSULTA                      VALUE 'CONSULTA'.     
011500     COPY BILTRN1 REPLACING REG-BILTRN1 BY LK-TRN-ENTRADA.        
011600 01  LK-TRN-ID                          PIC X(36).                
011700 01  LK-RESULTADO.                                                
011800     05  LK-POSICION                PIC S9(05) COMP.              
011900     05  LK-ESPERA-MINUTOS          PIC S9(05) COMP.              
012000     05  LK-DUPLICADO-SW            PIC X(01).                    
012100         88  LK88-ES-DUPLICADO              VALUE 'Y'.            
012200         88  LK88-NO-DUPLICADO              VALUE 'N'.            
012300     05  FILLER                     PIC X(01).                    
012400*              RELOJ DEL SISTEMA AL ARRANQUE (PARA ANTIGUEDAD)    
012500 01  WKS-RELOJ-SISTEMA.                                           
012600     05  WKS-FEC-SISTEMA-R.                                       
012700         10  WKS-FEC-ANIO           PIC 9(04).                    
012800         10  FILLER                 PIC X(01) VALUE '-'.          
012900         10  WKS-FEC-MES            PIC 9(02).                    
013000         10  FILLER                 PIC X(01) VALUE '-'.          
013100         10  WKS-FEC-DIA            PIC 9(02).                    
013200     05  WKS-FEC-SISTEMA-TXT        PIC X(10).                    
013300     05  WKS-HOR-SISTEMA            PIC 9(08).                    
013400     05  WKS-HOR-SISTEMA-R REDEFINES WKS-HOR-SISTEMA.             
013500         10  WKS-SIS-HH             PIC 9(02).                    
013600         10  WKS-SIS-MM             PIC 9(02).                    
013700         10  WKS-SIS-SS             PIC 9(02).                    
013800         10  WKS-SIS-CC             PIC 9(02).                    
013900     05  WKS-SIS-MIN                PIC S9(07) COMP.              
014000*              CAMPOS DE ACUMULACION DE ESTADISTICAS DEL POZO     
014100 01  WKS-ESTADISTICAS.                                            
014200     05  WKS-TOTAL-COMISIONES       PIC S9(08)V9(06) COMP-3.      
014300     05  WKS-PROMEDIO-COMISION      PIC S9(06)V9(06) COMP-3.      
014400     05  WKS-MAX-COMISION           PIC S9(06)V9(06) COMP-3.      
014500     05  WKS-MIN-COMISION           PIC S9(06)V9(06) COMP-3.      
014600     05  WKS-UMBRAL-BAJO            PIC S9(06)V9(06) COMP-3.      
014700     05  WKS-UMBRAL-ALTO            PIC S9(06)V9(06) COMP-3.      
014800     05  WKS-CNT-BAJA               PIC 9(05) COMP VALUE 0.       
014900     05  WKS-CNT-MEDIA              PIC 9(05) COMP VALUE 0.       
015000     05  WKS-CNT-ALTA               PIC 9(05) COMP VALUE 0.       
015100*              INDICADOR DE BANDA DE COMISION (VER 220-CLASIFICA) 
015200 01  WKS-BANDA-CTRL.                                              
015300     05  WKS-BANDA-IND              PIC X(01).                    
015400         88  BAN88-BAJA                     VALUE 'B'.            
015500         88  BAN88-MEDIA                    VALUE 'M'.            
015600         88  BAN88-ALTA                     VALUE 'A'.            
015700     05  FILLER                     PIC X(09).                    
015800*              CALCULO DE ANTIGUEDAD DE UNA ENTRADA DEL POZO      
015900 01  WKS-EDAD-CALC.                                               
016000     05  WKS-ENT-HH                 PIC 9(02).                    
016100     05  WKS-ENT-MM                 PIC 9(02).                    
016200     05  WKS-ENT-MIN                PIC S9(07) COMP.              
016300     05  WKS-EDAD-MINUTOS           PIC S9(07) COMP.              
016400     05  WKS-EDAD-MINUTOS-D         PIC 9(05).                    
016500     05  WKS-EDAD-HORAS             PIC S9(05) COMP.              
016600     05  WKS-EDAD-HORAS-D           PIC 9(05).                    
016700     05  WKS-EDAD-TEXTO             PIC X(10).                    
016800*              CAMPOS DE DESPLIEGUE DE MONTOS EN LOS REPORTES     
016900 01  WKS-DESPLIEGUE-MONTOS.                                       
017000     05  WKS-DSP-MONTO              PIC -(06)9.999999.            
017100     05  WKS-DSP-COMISION           PIC -(06)9.999999.            
017200     05  WKS-DSP-TOTAL              PIC -(08)9.999999.            
017300     05  WKS-DSP-PROMEDIO           PIC -(06)9.999999.            
017400     05  WKS-DSP-MAX                PIC -(06)9.999999.            
017500     05  WKS-DSP-MIN                PIC -(06)9.999999.            
017600     05  WKS-DSP-SALDO              PIC -(06)9.999999.            
017700*              CONVERSION DE CAMPOS COMP/INDICE A DISPLAY ANTES   
017800*              DE USARLOS EN UN STRING (NO SE PUEDE EMPACAR EN    
017900*              UN STRING UN CAMPO COMP, COMP-3 O UN INDICE)       
018000 01  WKS-DESPLIEGUE-CONTADORES.                                   
018100     05  WKS-DSP-CANTIDAD           PIC 9(03).                    
018200     05  WKS-DSP-CNT-BAJA           PIC 9(05).                    
018300     05  WKS-DSP-CNT-MEDIA          PIC 9(05).                    
018400     05  WKS-DSP-CNT-ALTA           PIC 9(05).                    
018500     05  WKS-DSP-POSICION           PIC 9(05).                    
018600     05  WKS-DSP-ESPERA             PIC 9(05).                    
018700     05  WKS-DSP-TOTAL-BIL          PIC 9(07).                    
018800 01  WKS-RANGO-IND                  PIC X(01) VALUE 'N'.          
018900     88  WKS88-BILLETERA-ENCONTRADA         VALUE 'S'.            
019000     88  WKS88-BILLETERA-NO-ENCONTRADA      VALUE 'N'.            
019100 01  WKS-TIENE-PENDIENTES           PIC X(01) VALUE 'N'.          
019200     88  WKS88-TIENE-PENDIENTES             VALUE 'S'.            
019300 01  WKS-TOTAL-BILLETERAS           PIC 9(07) COMP VALUE 0.       
019400 01  WKS-LINEA-REPORTE                  PIC X(130).               
019500     COPY BILMSG1.                                                
019600 PROCEDURE DIVISION.                                              
019700 000-MAIN SECTION.                                                
019800     PERFORM 100-APERTURA-ARCHIVOS.                               
019900     PERFORM 150-CARGA-POZO-ARRANQUE.                             
020000     PERFORM 300-PROCESA-SOLICITUDES                              
020100         UNTIL FIN-ESTSOL.                                        
020200     PERFORM 950-CIERRA-ARCHIVOS.                                 
020300     GOBACK.                                                      
020400*                                                                 
020500 100-APERTURA-ARCHIVOS SECTION.                                   
020600     MOVE 'BILEST0' TO PROGRAMA.                                  
020700     OPEN INPUT ESTSOL.                                           
020800     IF FS-ESTSOL NOT = '00'                                      
020900         DISPLAY '*** ERROR AL ABRIR ESTSOL  FS=' FS-ESTSOL       
021000             UPON CONSOLE                                         
021100         MOVE HIGH-VALUES TO REG-ESTSOL                           
021200     END-IF.                                                      
021300     MOVE 'TRANS' TO ARCHIVO.                                     
021400     MOVE 'OPEN' TO ACCION.                                       
021500     OPEN INPUT TRANS-FILE.                                       
021600     IF FS-TRANS NOT = '00'                                       
021700         CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION,         
021800             LLAVE, FS-TRANS, FSE-TRANS                           
021900     END-IF.                                                      
022000     MOVE 'WALLET' TO ARCHIVO.                                    
022100     MOVE 'OPEN' TO ACCION.                                       
022200     OPEN INPUT WALLET-FILE.                                      
022300     IF FS-WALLET NOT = '00'                                      
022400         CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION,         
022500             LLAVE, FS-WALLET, FSE-WALLET                         
022600     END-IF.                                                      
022700     OPEN OUTPUT REPORTE.                                         
022800     IF FS-REPORTE NOT = '00'                                     
022900         DISPLAY '*** ERROR AL ABRIR REPORTE FS=' FS-REPORTE      
023000             UPON CONSOLE                                         
023100     END-IF.                                                      
023200     MOVE SPACES TO WKS-LINEA-REPORTE.                            
023300     STRING 'REPORTES DEL POZO DE PENDIENTES - BILEST0'           
023400         DELIMITED BY SIZE INTO WKS-LINEA-REPORTE.                
023500     MOVE WKS-LINEA-REPORTE TO RPT-LINEA.                         
023600     WRITE REG-BILRPT1.                                           
023700     ACCEPT WKS-FEC-SISTEMA-R FROM DATE YYYYMMDD.                 
023800     MOVE WKS-FEC-SISTEMA-R TO WKS-FEC-SISTEMA-TXT.               
023900     ACCEPT WKS-HOR-SISTEMA FROM TIME.                            
024000     COMPUTE WKS-SIS-MIN = WKS-SIS-HH * 60 + WKS-SIS-MM.          
024100     IF FS-ESTSOL = '00'                                          
024200         READ ESTSOL                                              
024300             AT END MOVE HIGH-VALUES TO REG-ESTSOL                
024400         END-READ                                                 
024500     END-IF.                                                      
024600*                                                                 
024700 150-CARGA-POZO-ARRANQUE SECTION.                                 
024800     MOVE 0 TO POZ-CANTIDAD.                                      
024900     MOVE LOW-VALUES TO TRN-ID OF REG-BILTRN1.                    
025000     START TRANS-FILE KEY IS NOT LESS THAN                        
025100         TRN-ID OF REG-BILTRN1                                    
025200         INVALID KEY MOVE HIGH-VALUES TO FS-TRANS                 
025300     END-START.                                                   
025400     IF FS-TRANS = '00'                                           
025500         PERFORM 152-LEE-TRANS-ARRANQUE                           
025600     END-IF.                                                      
025700     PERFORM 154-PROCESA-TRANS-ARRANQUE                           
025800         UNTIL FS-TRANS NOT = '00'.                               
025900     MOVE 'ORDENA' TO LK-ACCION.                                  
026000     CALL 'BILPOS0' USING LK-ACCION, TBL-POZO, LK-TRN-ENTRADA,    
026100         LK-TRN-ID, LK-RESULTADO.                                 
026200*                                                                 
026300 152-LEE-TRANS-ARRANQUE SECTION.                                  
026400     READ TRANS-FILE NEXT RECORD                                  
026500         AT END MOVE HIGH-VALUES TO FS-TRANS                      
026600     END-READ.                                                    
026700*                                                                 
026800 154-PROCESA-TRANS-ARRANQUE SECTION.                              
026900     IF TRN88-PENDING OF REG-BILTRN1                              
027000         MOVE REG-BILTRN1 TO LK-TRN-ENTRADA                       
027100         MOVE 'INSERTA' TO LK-ACCION                              
027200         MOVE TRN-ID OF REG-BILTRN1 TO LK-TRN-ID                  
027300         CALL 'BILPOS0' USING LK-ACCION, TBL-POZO, LK-TRN-ENTRADA,
027400             LK-TRN-ID, LK-RESULTADO                              
027500     END-IF.                                                      
027600     PERFORM 152-LEE-TRANS-ARRANQUE.                              
027700*                                                                 
027800 300-PROCESA-SOLICITUDES SECTION.                                 
027900     EVALUATE TRUE                                                
028000         WHEN EST88-POZO                                          
028100              PERFORM 600-LISTADO-POZO                            
028200         WHEN EST88-POSICION                                      
028300              PERFORM 700-REPORTE-POSICION                        
028400         WHEN EST88-ESTADISTICAS                                  
028500              PERFORM 200-ESTADISTICAS-POZO                       
028600         WHEN EST88-BILLETERAS                                    
028700              PERFORM 800-LISTADO-BILLETERAS                      
028800         WHEN OTHER                                               
028900              DISPLAY '*** ACCION DE ESTSOL NO RECONOCIDA: '      
029000                  EST-ACCION UPON CONSOLE                         
029100     END-EVALUATE.                                                
029200     READ ESTSOL                                                  
029300         AT END MOVE HIGH-VALUES TO REG-ESTSOL                    
029400     END-READ.                                                    
029500*                                                                 
029600 200-ESTADISTICAS-POZO SECTION.                                   
029700     MOVE SPACES TO WKS-LINEA-REPORTE.                            
029800     STRING 'ESTADISTICAS DEL POZO DE PENDIENTES'                 
029900         DELIMITED BY SIZE INTO WKS-LINEA-REPORTE.                
030000     MOVE WKS-LINEA-REPORTE TO RPT-LINEA.                         
030100     WRITE REG-BILRPT1.                                           
030200     IF POZ-CANTIDAD = 0                                          
030300         MOVE SPACES TO WKS-LINEA-REPORTE                         
030400         STRING MSG-POZO-VACIO                                    
030500             DELIMITED BY SIZE INTO WKS-LINEA-REPORTE             
030600         MOVE WKS-LINEA-REPORTE TO RPT-LINEA                      
030700         WRITE REG-BILRPT1                                        
030800     ELSE                                                         
030900         MOVE 0 TO WKS-TOTAL-COMISIONES                           
031000         MOVE 0 TO WKS-CNT-BAJA                                   
031100         MOVE 0 TO WKS-CNT-MEDIA                                  
031200         MOVE 0 TO WKS-CNT-ALTA                                   
031300         MOVE POZ-TRN-COMISION(1) TO WKS-MAX-COMISION             
031400         MOVE POZ-TRN-COMISION(1) TO WKS-MIN-COMISION             
031500         PERFORM 210-ACUMULA-TOTALES                              
031600             VARYING IX-POZO FROM 1 BY 1                          
031700             UNTIL IX-POZO > POZ-CANTIDAD                         
031800         DIVIDE WKS-TOTAL-COMISIONES BY POZ-CANTIDAD              
031900             GIVING WKS-PROMEDIO-COMISION ROUNDED                 
032000         COMPUTE WKS-UMBRAL-BAJO = WKS-PROMEDIO-COMISION * 0.5    
032100         COMPUTE WKS-UMBRAL-ALTO = WKS-PROMEDIO-COMISION * 1.5    
032200         PERFORM 220-CLASIFICA-BANDA                              
032300             VARYING IX-POZO FROM 1 BY 1                          
032400             UNTIL IX-POZO > POZ-CANTIDAD                         
032500         PERFORM 230-IMPRIME-ESTADISTICAS                         
032600     END-IF.                                                      
032700*                                                                 
032800 210-ACUMULA-TOTALES SECTION.                                     
032900     ADD POZ-TRN-COMISION(IX-POZO) TO WKS-TOTAL-COMISIONES.       
033000     IF POZ-TRN-COMISION(IX-POZO) > WKS-MAX-COMISION              
033100         MOVE POZ-TRN-COMISION(IX-POZO) TO WKS-MAX-COMISION       
033200     END-IF.                                                      
033300     IF POZ-TRN-COMISION(IX-POZO) < WKS-MIN-COMISION              
033400         MOVE POZ-TRN-COMISION(IX-POZO) TO WKS-MIN-COMISION       
033500     END-IF.                                                      
033600*                                                                 
033700*              CLASIFICA LA COMISION DE LA ENTRADA IX-POZO EN UNA 
033800*              BANDA BAJA/MEDIA/ALTA RELATIVA AL PROMEDIO DEL POZO
033900 220-CLASIFICA-BANDA SECTION.                                     
034000     IF POZ-TRN-COMISION(IX-POZO) < WKS-UMBRAL-BAJO               
034100         MOVE 'B' TO WKS-BANDA-IND                                
034200     ELSE                                                         
034300         IF POZ-TRN-COMISION(IX-POZO) < WKS-UMBRAL-ALTO           
034400             MOVE 'M' TO WKS-BANDA-IND                            
034500         ELSE                                                     
034600             MOVE 'A' TO WKS-BANDA-IND                            
034700         END-IF                                                   
034800     END-IF.                                                      
034900     EVALUATE TRUE                                                
035000         WHEN BAN88-BAJA                                          
035100              ADD 1 TO WKS-CNT-BAJA                               
035200         WHEN BAN88-MEDIA                                         
035300              ADD 1 TO WKS-CNT-MEDIA                              
035400         WHEN BAN88-ALTA                                          
035500              ADD 1 TO WKS-CNT-ALTA                               
035600     END-EVALUATE.                                                
035700*                                                                 
035800 230-IMPRIME-ESTADISTICAS SECTION.                                
035900     MOVE WKS-TOTAL-COMISIONES TO WKS-DSP-TOTAL.                  
036000     MOVE WKS-PROMEDIO-COMISION TO WKS-DSP-PROMEDIO.              
036100     MOVE WKS-MAX-COMISION TO WKS-DSP-MAX.                        
036200     MOVE WKS-MIN-COMISION TO WKS-DSP-MIN.                        
036300     MOVE POZ-CANTIDAD TO WKS-DSP-CANTIDAD.                       
036400     MOVE SPACES TO WKS-LINEA-REPORTE.                            
036500     STRING 'CANTIDAD DE PENDIENTES..: ' WKS-DSP-CANTIDAD         
036600         DELIMITED BY SIZE INTO WKS-LINEA-REPORTE.                
036700     MOVE WKS-LINEA-REPORTE TO RPT-LINEA.                         
036800     WRITE REG-BILRPT1.                                           
036900     MOVE SPACES TO WKS-LINEA-REPORTE.                            
037000     STRING 'TOTAL DE COMISIONES.....: ' WKS-DSP-TOTAL            
037100         DELIMITED BY SIZE INTO WKS-LINEA-REPORTE.                
037200     MOVE WKS-LINEA-REPORTE TO RPT-LINEA.                         
037300     WRITE REG-BILRPT1.                                           
037400     MOVE SPACES TO WKS-LINEA-REPORTE.                            
037500     STRING 'COMISION PROMEDIO.......: ' WKS-DSP-PROMEDIO         
037600         DELIMITED BY SIZE INTO WKS-LINEA-REPORTE.                
037700     MOVE WKS-LINEA-REPORTE TO RPT-LINEA.                         
037800     WRITE REG-BILRPT1.                                           
037900     MOVE SPACES TO WKS-LINEA-REPORTE.                            
038000     STRING 'COMISION MAXIMA..........: ' WKS-DSP-MAX             
038100         DELIMITED BY SIZE INTO WKS-LINEA-REPORTE.                
038200     MOVE WKS-LINEA-REPORTE TO RPT-LINEA.                         
038300     WRITE REG-BILRPT1.                                           
038400     MOVE SPACES TO WKS-LINEA-REPORTE.                            
038500     STRING 'COMISION MINIMA..........: ' WKS-DSP-MIN             
038600         DELIMITED BY SIZE INTO WKS-LINEA-REPORTE.                
038700     MOVE WKS-LINEA-REPORTE TO RPT-LINEA.                         
038800     WRITE REG-BILRPT1.                                           
038900     MOVE WKS-CNT-BAJA TO WKS-DSP-CNT-BAJA.                       
039000     MOVE SPACES TO WKS-LINEA-REPORTE.                            
039100     STRING 'BANDA BAJA  (< 0.5 PROM.): ' WKS-DSP-CNT-BAJA        
039200         DELIMITED BY SIZE INTO WKS-LINEA-REPORTE.                
039300     MOVE WKS-LINEA-REPORTE TO RPT-LINEA.                         
039400     WRITE REG-BILRPT1.                                           
039500     MOVE WKS-CNT-MEDIA TO WKS-DSP-CNT-MEDIA.                     
039600     MOVE SPACES TO WKS-LINEA-REPORTE.                            
039700     STRING 'BANDA MEDIA (0.5-1.5 PROM): ' WKS-DSP-CNT-MEDIA      
039800         DELIMITED BY SIZE INTO WKS-LINEA-REPORTE.                
039900     MOVE WKS-LINEA-REPORTE TO RPT-LINEA.                         
040000     WRITE REG-BILRPT1.                                           
040100     MOVE WKS-CNT-ALTA TO WKS-DSP-CNT-ALTA.                       
040200     MOVE SPACES TO WKS-LINEA-REPORTE.                            
040300     STRING 'BANDA ALTA  (>=1.5 PROM.): ' WKS-DSP-CNT-ALTA        
040400         DELIMITED BY SIZE INTO WKS-LINEA-REPORTE.                
040500     MOVE WKS-LINEA-REPORTE TO RPT-LINEA.                         
040600     WRITE REG-BILRPT1.                                           
040700*                                                                 
040800 600-LISTADO-POZO SECTION.                                        
040900     MOVE SPACES TO WKS-LINEA-REPORTE.                            
041000     MOVE POZ-CANTIDAD TO WKS-DSP-CANTIDAD.                       
041100     STRING 'LISTADO DEL POZO - PENDIENTES: ' WKS-DSP-CANTIDAD    
041200         DELIMITED BY SIZE INTO WKS-LINEA-REPORTE.                
041300     MOVE WKS-LINEA-REPORTE TO RPT-LINEA.                         
041400     WRITE REG-BILRPT1.                                           
041500     IF POZ-CANTIDAD = 0                                          
041600         MOVE SPACES TO WKS-LINEA-REPORTE                         
041700         STRING MSG-POZO-VACIO                                    
041800             DELIMITED BY SIZE INTO WKS-LINEA-REPORTE             
041900         MOVE WKS-LINEA-REPORTE TO RPT-LINEA                      
042000         WRITE REG-BILRPT1                                        
042100     ELSE                                                         
042200         PERFORM 610-IMPRIME-ENTRADA-POZO                         
042300             VARYING IX-POZO FROM 1 BY 1                          
042400             UNTIL IX-POZO > POZ-CANTIDAD                         
042500     END-IF.                                                      
042600*                                                                 
042700 610-IMPRIME-ENTRADA-POZO SECTION.                                
042800     PERFORM 650-CALCULA-EDAD.                                    
042900     MOVE POZ-TRN-MONTO(IX-POZO) TO WKS-DSP-MONTO.                
043000     MOVE POZ-TRN-COMISION(IX-POZO) TO WKS-DSP-COMISION.          
043100     MOVE IX-POZO TO WKS-DSP-POSICION.                            
043200     MOVE SPACES TO WKS-LINEA-REPORTE.                            
043300     STRING '#' WKS-DSP-POSICION ' ' POZ-TRN-ID(IX-POZO)(1:8)     
043400         ' ' POZ-TRN-ORIGEN(IX-POZO)(1:10)                        
043500         ' -> ' POZ-TRN-DESTINO(IX-POZO)(1:10)                    
043600         ' MONTO=' WKS-DSP-MONTO                                  
043700         ' COMISION=' WKS-DSP-COMISION                            
043800         ' ' WKS-EDAD-TEXTO                                       
043900         DELIMITED BY SIZE INTO WKS-LINEA-REPORTE.                
044000     MOVE WKS-LINEA-REPORTE TO RPT-LINEA.                         
044100     WRITE REG-BILRPT1.                                           
044200*                                                                 
044300*              ANTIGUEDAD DE LA ENTRADA IX-POZO RESPECTO A LA HORA
044400*              DE ARRANQUE DE ESTE BATCH (VER WKS-RELOJ-SISTEMA)  
044500 650-CALCULA-EDAD SECTION.                                        
044600     MOVE POZ-CR-HORA(IX-POZO)(1:2) TO WKS-ENT-HH.                
044700     MOVE POZ-CR-HORA(IX-POZO)(4:2) TO WKS-ENT-MM.                
044800     COMPUTE WKS-ENT-MIN = WKS-ENT-HH * 60 + WKS-ENT-MM.          
044900     IF POZ-CR-FECHA(IX-POZO) = WKS-FEC-SISTEMA-TXT               
045000         COMPUTE WKS-EDAD-MINUTOS = WKS-SIS-MIN - WKS-ENT-MIN     
045100         IF WKS-EDAD-MINUTOS < 0                                  
045200             MOVE 0 TO WKS-EDAD-MINUTOS                           
045300         END-IF                                                   
045400     ELSE                                                         
045500         MOVE 999 TO WKS-EDAD-MINUTOS                             
045600     END-IF.                                                      
045700     EVALUATE TRUE                                                
045800         WHEN WKS-EDAD-MINUTOS < 1                                
045900              MOVE 'NOW       ' TO WKS-EDAD-TEXTO                 
046000         WHEN WKS-EDAD-MINUTOS < 60                               
046100              MOVE WKS-EDAD-MINUTOS TO WKS-EDAD-MINUTOS-D         
046200              MOVE SPACES TO WKS-EDAD-TEXTO                       
046300              STRING WKS-EDAD-MINUTOS-D 'M AGO'                   
046400                  DELIMITED BY SIZE INTO WKS-EDAD-TEXTO           
046500         WHEN OTHER                                               
046600              COMPUTE WKS-EDAD-HORAS = WKS-EDAD-MINUTOS / 60      
046700              MOVE WKS-EDAD-HORAS TO WKS-EDAD-HORAS-D             
046800              MOVE SPACES TO WKS-EDAD-TEXTO                       
046900              STRING WKS-EDAD-HORAS-D 'H AGO'                     
047000                  DELIMITED BY SIZE INTO WKS-EDAD-TEXTO           
047100     END-EVALUATE.                                                
047200*                                                                 
047300 700-REPORTE-POSICION SECTION.                                    
047400     MOVE 'N' TO WKS-RANGO-IND.                                   
047500     MOVE EST-WAL-ID TO BIL-ID.                                   
047600     READ WALLET-FILE                                             
047700         INVALID KEY INITIALIZE REG-BILMAE1                       
047800         NOT INVALID KEY SET WKS88-BILLETERA-ENCONTRADA TO TRUE   
047900     END-READ.                                                    
048000     IF WKS88-BILLETERA-NO-ENCONTRADA                             
048100         MOVE SPACES TO WKS-LINEA-REPORTE                         
048200         STRING MSG-BILLETERA-NO-EXISTE                           
048300             DELIMITED BY SIZE INTO WKS-LINEA-REPORTE             
048400         MOVE WKS-LINEA-REPORTE TO RPT-LINEA                      
048500         WRITE REG-BILRPT1                                        
048600     ELSE                                                         
048700         MOVE SPACES TO WKS-LINEA-REPORTE                         
048800         STRING 'REPORTE DE POSICION - BILLETERA=' EST-WAL-ID(1:8)
048900             DELIMITED BY SIZE INTO WKS-LINEA-REPORTE             
049000         MOVE WKS-LINEA-REPORTE TO RPT-LINEA                      
049100         WRITE REG-BILRPT1                                        
049200         MOVE 'N' TO WKS-TIENE-PENDIENTES                         
049300         IF POZ-CANTIDAD > 0                                      
049400             PERFORM 710-IMPRIME-ENTRADA-POSICION                 
049500                 VARYING IX-POZO FROM 1 BY 1                      
049600                 UNTIL IX-POZO > POZ-CANTIDAD                     
049700         END-IF                                                   
049800         IF NOT WKS88-TIENE-PENDIENTES                            
049900             MOVE SPACES TO WKS-LINEA-REPORTE                     
050000             STRING MSG-SIN-PENDIENTES                            
050100                 DELIMITED BY SIZE INTO WKS-LINEA-REPORTE         
050200             MOVE WKS-LINEA-REPORTE TO RPT-LINEA                  
050300             WRITE REG-BILRPT1                                    
050400         END-IF                                                   
050500     END-IF.                                                      
050600*                                                                 
050700 710-IMPRIME-ENTRADA-POSICION SECTION.                            
050800     MOVE POZ-TRN-COMISION(IX-POZO) TO WKS-DSP-COMISION.          
050900     MOVE IX-POZO TO WKS-DSP-POSICION.                            
051000     MOVE SPACES TO WKS-LINEA-REPORTE.                            
051100     IF POZ-TRN-ORIGEN(IX-POZO) = BIL-DIRECCION                   
051200         STRING POZ-TRN-ORIGEN(IX-POZO)(1:10) ' -> '              
051300             POZ-TRN-DESTINO(IX-POZO)(1:10)                       
051400             ' COMISION=' WKS-DSP-COMISION                        
051500             ' POSICION=' WKS-DSP-POSICION ' (MINE)'              
051600             DELIMITED BY SIZE INTO WKS-LINEA-REPORTE             
051700     ELSE                                                         
051800         STRING POZ-TRN-ORIGEN(IX-POZO)(1:10) ' -> '              
051900             POZ-TRN-DESTINO(IX-POZO)(1:10)                       
052000             ' COMISION=' WKS-DSP-COMISION                        
052100             ' POSICION=' WKS-DSP-POSICION                        
052200             DELIMITED BY SIZE INTO WKS-LINEA-REPORTE             
052300     END-IF.                                                      
052400     MOVE WKS-LINEA-REPORTE TO RPT-LINEA.                         
052500     WRITE REG-BILRPT1.                                           
052600     IF POZ-TRN-BIL-ID(IX-POZO) = EST-WAL-ID                      
052700         SET WKS88-TIENE-PENDIENTES TO TRUE                       
052800         PERFORM 720-IMPRIME-RESUMEN-PROPIA                       
052900     END-IF.                                                      
053000*                                                                 
053100 720-IMPRIME-RESUMEN-PROPIA SECTION.                              
053200     COMPUTE LK-ESPERA-MINUTOS = IX-POZO * 10.                    
053300     MOVE IX-POZO TO WKS-DSP-POSICION.                            
053400     MOVE LK-ESPERA-MINUTOS TO WKS-DSP-ESPERA.                    
053500     MOVE SPACES TO WKS-LINEA-REPORTE.                            
053600     STRING '  MIA TRX=' POZ-TRN-ID(IX-POZO)(1:8)                 
053700         ' POSICION=' WKS-DSP-POSICION                            
053800         ' ESPERA=' WKS-DSP-ESPERA ' MIN'                         
053900         DELIMITED BY SIZE INTO WKS-LINEA-REPORTE.                
054000     MOVE WKS-LINEA-REPORTE TO RPT-LINEA.                         
054100     WRITE REG-BILRPT1.                                           
054200*                                                                 
054300 800-LISTADO-BILLETERAS SECTION.                                  
054400     MOVE SPACES TO WKS-LINEA-REPORTE.                            
054500     STRING 'LISTADO DE BILLETERAS'                               
054600         DELIMITED BY SIZE INTO WKS-LINEA-REPORTE.                
054700     MOVE WKS-LINEA-REPORTE TO RPT-LINEA.                         
054800     WRITE REG-BILRPT1.                                           
054900     MOVE 0 TO WKS-TOTAL-BILLETERAS.                              
055000     MOVE LOW-VALUES TO BIL-ID.                                   
055100     START WALLET-FILE KEY IS NOT LESS THAN BIL-ID                
055200         INVALID KEY MOVE HIGH-VALUES TO FS-WALLET                
055300     END-START.                                                   
055400     IF FS-WALLET = '00'                                          
055500         PERFORM 810-LEE-BILLETERA                                
055600     END-IF.                                                      
055700     PERFORM 820-IMPRIME-BILLETERA                                
055800         UNTIL FS-WALLET NOT = '00'.                              
055900     MOVE SPACES TO WKS-LINEA-REPORTE.                            
056000     MOVE WKS-TOTAL-BILLETERAS TO WKS-DSP-TOTAL-BIL.              
056100     STRING 'TOTAL DE BILLETERAS LISTADAS: ' WKS-DSP-TOTAL-BIL    
056200         DELIMITED BY SIZE INTO WKS-LINEA-REPORTE.                
056300     MOVE WKS-LINEA-REPORTE TO RPT-LINEA.                         
056400     WRITE REG-BILRPT1.                                           
056500*                                                                 
056600 810-LEE-BILLETERA SECTION.                                       
056700     READ WALLET-FILE NEXT RECORD                                 
056800         AT END MOVE HIGH-VALUES TO FS-WALLET                     
056900     END-READ.                                                    
057000*                                                                 
057100 820-IMPRIME-BILLETERA SECTION.                                   
057200     MOVE BIL-SALDO TO WKS-DSP-SALDO.                             
057300     MOVE SPACES TO WKS-LINEA-REPORTE.                            
057400     STRING BIL-TIPO ' ' BIL-DIRECCION(1:14)                      
057500         ' SALDO=' WKS-DSP-SALDO                                  
057600         DELIMITED BY SIZE INTO WKS-LINEA-REPORTE.                
057700     MOVE WKS-LINEA-REPORTE TO RPT-LINEA.                         
057800     WRITE REG-BILRPT1.                                           
057900     ADD 1 TO WKS-TOTAL-BILLETERAS.                               
058000     PERFORM 810-LEE-BILLETERA.                                   
058100*                                                                 
058200 950-CIERRA-ARCHIVOS SECTION.                                     
058300     CLOSE ESTSOL.                                                
058400     CLOSE TRANS-FILE.                                            
058500     CLOSE WALLET-FILE.                                           
058600     CLOSE REPORTE.                                               
