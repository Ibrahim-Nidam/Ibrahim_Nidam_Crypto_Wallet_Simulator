000100******************************************************************
000200*  FECHA       : 11/06/1990                                      *
000300*  PROGRAMADOR : ERICK RAMIREZ (PEDR)                            *
000400*  APLICACION  : BILLETERA DE CRIPTOMONEDA                       *
000500*  PROGRAMA    : BILCRE0                                         *
000600*  TIPO        : BATCH                                           *
000700*  DESCRIPCION : LEE SOLICITUDES DE UN ARCHIVO DE CONTROL (ALTA, *
000800*              : CONSULTA DE CLAVE, RECARGA, DEBITO Y LISTADO) Y *
000900*              : LAS APLICA CONTRA EL MAESTRO DE BILLETERAS.     *
001000*  ARCHIVOS    : WALSOL (ENTRADA), WALLET (MAESTRO I-O), REPORTE *
001100*  PROGRAMA(S) : NO APLICA                                       *
001200*  BPM/RATIONAL: 241170                                          *
001300*  NOMBRE      : REGISTRO MAESTRO DE BILLETERAS                  *
001400******************************************************************
001500 IDENTIFICATION DIVISION.                                         
001600 PROGRAM-ID.     BILCRE0.                                         
001700 AUTHOR.         ERICK RAMIREZ.                                   
001800 INSTALLATION.   BANCO INDUSTRIAL, S.A. - PROYECTO BILLETERAS.    
001900 DATE-WRITTEN.   11/06/1990.                                      
002000 DATE-COMPILED.                                                   
002100 SECURITY.       CONFIDENCIAL - USO INTERNO UNICAMENTE.           
002200*                   B I T A C O R A   D E   C A M B I O S         
002300*---------------------------------------------------------------- 
002400* DD/MM/AAAA  INIC  TICKET    DESCRIPCION                         
002500*---------------------------------------------------------------- 
002600* 11/06/1990  PEDR  228870-01 VERSION INICIAL: ALTA Y LISTADO.    
002700* 14/01/1991  PEDR  228870-03 SE AGREGA GENERACION DE DIRECCION   
002800*                             PARA BITCOIN Y ETHEREUM.            
002900* 22/08/1992  JRML  228870-06 SE AGREGA CONSULTA DE CLAVE.        
003000* 30/03/1994  JRML  228870-09 SE AGREGA RECARGA Y DEBITO DE       
003100*                             SALDO CONTRA EL MAESTRO WALLET.     
003200* 17/10/1996  CELM  228870-13 ESTANDARIZA MENSAJES DE RECHAZO.    
003300* 04/09/1998  JRML  228870-16 REVISION Y2K - NO SE MANEJAN        
003400*                             FECHAS DE VENCIMIENTO EN ESTE       
003500*                             PROGRAMA. SIN IMPACTO.              
003600* 17/03/1999  JRML  228870-17 CIERRE DE REVISION Y2K.             
003700* 09/05/2002  DALV  228870-21 SE VALIDA SALDO NEGATIVO EN DEBITO. 
003800* 12/12/2004  DALV  228870-24 AJUSTE MENOR DE COMENTARIOS.        
003900 ENVIRONMENT DIVISION.                                            
004000 CONFIGURATION SECTION.                                           
004100 SPECIAL-NAMES.                                                   
004200     C01 IS TOP-OF-FORM.                                          
004300 INPUT-OUTPUT SECTION.                                            
004400 FILE-CONTROL.                                                    
004500     SELECT WALSOL   ASSIGN TO WALSOL                             
004600                      FILE STATUS IS FS-WALSOL.                   
004700     SELECT WALLET-FILE ASSIGN TO WALLET                          
004800                      ORGANIZATION IS INDEXED                     
004900                      ACCESS MODE  IS DYNAMIC                     
005000                      RECORD KEY   IS BIL-ID                      
005100                      FILE STATUS  IS FS-WALLET                   
005200                                      FSE-WALLET.                 
005300     SELECT REPORTE   ASSIGN TO REPORTE                           
005400                      FILE STATUS IS FS-REPORTE.                  
005500 DATA DIVISION.                                                   
005600 FILE SECTION.                                                    
005700*              ARCHIVO DE SOLICITUDES DE BILLETERA (ENTRADA)      
005800 FD  WALSOL.                                                      
005900 01  REG-WALSOL.                                                  
006000     88  FIN-WALSOL                         VALUE HIGH-VALUES.    
006100     05  WSL-ACCION                 PIC X(01).                    
006200         88  WSL88-CREA                     VALUE 'C'.            
006300         88  WSL88-LISTA                    VALUE 'L'.            
006400         88  WSL88-CLAVE                    VALUE 'P'.            
006500         88  WSL88-RECARGA                  VALUE 'R'.            
006600         88  WSL88-DEBITO                   VALUE 'D'.            
006700     05  WSL-WAL-ID                 PIC X(36).                    
006800     05  WSL-TIPO                   PIC X(08).                    
006900     05  WSL-CLAVE                  PIC X(20).                    
007000     05  WSL-MONTO                  PIC S9(06)V9(06) COMP-3.      
007100     05  FILLER                     PIC X(20).                    
007200*              MAESTRO DE BILLETERAS (INDEXADO POR BIL-ID)        
007300 FD  WALLET-FILE.                                                 
007400     COPY BILMAE1.                                                
007500*              ARCHIVO DE REPORTE (SALIDA, SECUENCIAL)            
007600 FD  REPORTE.                                                     
007700     COPY BILRPT1.                                                
007800 WORKING-STORAGE SECTION.                                         
007900*              STATUS DE ARCHIVOS                                 
008000 01  FS-WALSOL                          PIC 9(02) VALUE ZEROS.    
008100 01  FS-REPORTE                         PIC 9(02) VALUE ZEROS.    
008200 01  FS-WALLET                          PIC 9(02) VALUE ZEROS.    
008300 01  FSE-WALLET.                                                  
008400     05  FSE-RETURN                 PIC S9(4) COMP-5 VALUE 0.     
008500     05  FSE-FUNCTION               PIC S9(4) COMP-5 VALUE 0.     
008600     05  FSE-FEEDBACK               PIC S9(4) COMP-5 VALUE 0.     
008700     05  FILLER                     PIC X(01).                    
008800*              PARAMETROS DE LA RUTINA DE BITACORA DE ERRORES     
008900 01  PROGRAMA                           PIC X(08).                
009000 01  ARCHIVO                            PIC X(08).                
009100 01  ACCION                             PIC X(08).                
009200 01  LLAVE                              PIC X(36).                
009300*              CONTADORES DE CONTROL                              
009400 01  WKS-CONTADORES.                                              
009500     05  WKS-REG-LEIDOS             PIC 9(07) COMP VALUE 0.       
009600     05  WKS-ALTAS                  PIC 9(07) COMP VALUE 0.       
009700     05  WKS-RECARGAS               PIC 9(07) COMP VALUE 0.       
009800     05  WKS-DEBITOS                PIC 9(07) COMP VALUE 0.       
009900     05  WKS-CONSULTAS              PIC 9(07) COMP VALUE 0.       
010000     05  WKS-RECHAZOS               PIC 9(07) COMP VALUE 0.       
010100     05  WKS-CONTADOR-LISTADO       PIC 9(07) COMP VALUE 0.       
010200     05  FILLER                     PIC X(02).                    
010300*              REDEFINICION DE CONTADORES PARA DESPLIEGUE         
010400 01  WKS-CONTADORES-R REDEFINES WKS-CONTADORES.                   
010500     05  FILLER                     PIC 9(07).                    
010600     05  WKS-DSP-ALTAS              PIC 9(07).                    
010700     05  FILLER                     PIC X(21).                    
010800*              AREA DE TRABAJO PARA GENERACION DE DIRECCION       
010900 01  WKS-GENERADOR-DIR.                                           
011000     05  WKS-SEMILLA                PIC 9(09) COMP VALUE 0.       
011100     05  WKS-COCIENTE               PIC 9(09) COMP VALUE 0.       
011200     05  WKS-RESIDUO                PIC 9(03) COMP VALUE 0.       
011300     05  WKS-LONGITUD-DIR           PIC 9(02) COMP VALUE 0.       
011400     05  WKS-INICIO-DIR             PIC 9(02) COMP VALUE 0.       
011500     05  WKS-I                      PIC 9(02) COMP VALUE 0.       
011600     05  FILLER                     PIC X(01).                    
011700 01  WKS-HORA-SISTEMA                   PIC 9(08).                
011800 01  WKS-TABLA-B58                      PIC X(58) VALUE           
011900     '123456789ABCDEFGHJKLMNPQRSTUVWXYZabcdefghijkmnopqrstuvwxyz'.
012000 01  WKS-TABLA-HEX                      PIC X(16) VALUE           
012100     '0123456789abcdef'.                                          
012200*              SWITCHES DE CONTROL DEL LISTADO                    
012300 01  WKS-SW-HAY-BILLETERAS              PIC X(01) VALUE 'N'.      
012400     88  WKS88-HAY-BILLETERAS                   VALUE 'Y'.        
012500 01  WKS-SW-FIN-LISTADO                 PIC X(01) VALUE 'N'.      
012600     88  WKS88-FIN-LISTADO                       VALUE 'Y'.       
012700*              LINEA DE REPORTE EN CONSTRUCCION                   
012800 01  WKS-LINEA-REPORTE                  PIC X(130).               
012900*              MENSAJES COMUNES DE LA APLICACION                  
013000     COPY BILMSG1.                                                
013100 PROCEDURE DIVISION.                                              
013200 100-MAIN SECTION.                                                
013300     PERFORM 110-APERTURA-ARCHIVOS                                
013400     PERFORM 200-PROCESA-SOLICITUDES UNTIL FIN-WALSOL             
013500     PERFORM 900-ESTADISTICAS                                     
013600     PERFORM 950-CIERRA-ARCHIVOS                                  
013700     STOP RUN.                                                    
013800 100-MAIN-E. EXIT.                                                
013900                                                                  
014000*-----> ABRE LOS TRES ARCHIVOS DEL PROGRAMA Y VALIDA ESTATUS      
014100 110-APERTURA-ARCHIVOS SECTION.                                   
014200     MOVE 'BILCRE0' TO PROGRAMA                                   
014300     OPEN INPUT  WALSOL                                           
014400     OPEN I-O    WALLET-FILE                                      
014500     IF FS-WALLET NOT EQUAL 0 AND 97                              
014600        MOVE 'OPEN'     TO ACCION                                 
014700        MOVE SPACES     TO LLAVE                                  
014800        MOVE 'WALLET'   TO ARCHIVO                                
014900        CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION, LLAVE,   
015000                              FS-WALLET, FSE-WALLET               
015100        DISPLAY '>>> ERROR AL ABRIR EL MAESTRO WALLET <<<'        
015200                UPON CONSOLE                                      
015300        MOVE 91 TO RETURN-CODE                                    
015400        STOP RUN                                                  
015500     END-IF                                                       
015600     OPEN OUTPUT REPORTE                                          
015700     IF FS-WALSOL NOT = 0 OR FS-REPORTE NOT = 0                   
015800        DISPLAY '================================================'
015900                UPON CONSOLE                                      
016000        DISPLAY '      HUBO UN ERROR AL ABRIR LOS ARCHIVOS       '
016100                UPON CONSOLE                                      
016200        DISPLAY ' FILE STATUS WALSOL  : (' FS-WALSOL  ')'         
016300                UPON CONSOLE                                      
016400        DISPLAY ' FILE STATUS REPORTE : (' FS-REPORTE ')'         
016500                UPON CONSOLE                                      
016600        DISPLAY '================================================'
016700                UPON CONSOLE                                      
016800        CLOSE WALLET-FILE                                         
016900        MOVE 91 TO RETURN-CODE                                    
017000        STOP RUN                                                  
017100     END-IF                                                       
017200     READ WALSOL                                                  
017300          AT END SET FIN-WALSOL TO TRUE                           
017400     END-READ.                                                    
017500 110-APERTURA-ARCHIVOS-E. EXIT.                                   
017600                                                                  
017700*-----> DESPACHA CADA SOLICITUD SEGUN SU CODIGO DE ACCION         
017800 200-PROCESA-SOLICITUDES SECTION.                                 
017900     ADD 1 TO WKS-REG-LEIDOS                                      
018000     EVALUATE TRUE                                                
018100         WHEN WSL88-CREA                                          
018200              PERFORM 210-CREA-BILLETERA                          
018300         WHEN WSL88-LISTA                                         
018400              PERFORM 230-LISTA-BILLETERAS                        
018500         WHEN WSL88-CLAVE                                         
018600              PERFORM 240-VERIFICA-CLAVE                          
018700         WHEN WSL88-RECARGA                                       
018800              PERFORM 250-RECARGA-BILLETERA                       
018900         WHEN WSL88-DEBITO                                        
019000              PERFORM 260-DEBITA-BILLETERA                        
019100         WHEN OTHER                                               
019200              ADD 1 TO WKS-RECHAZOS                               
019300              DISPLAY '*** BILCRE0 ACCION NO RECONOCIDA: '        
019400                      WSL-ACCION UPON CONSOLE                     
019500     END-EVALUATE                                                 
019600     READ WALSOL                                                  
019700          AT END SET FIN-WALSOL TO TRUE                           
019800     END-READ.                                                    
019900 200-PROCESA-SOLICITUDES-E. EXIT.                                 
020000                                                                  
020100*-----> ALTA DE UNA NUEVA BILLETERA: GENERA DIRECCION, SALDO EN   
020200*-----> CERO Y GRABA EN EL MAESTRO                                
020300 210-CREA-BILLETERA SECTION.                                      
020400     INITIALIZE REG-BILMAE1                                       
020500     MOVE WSL-WAL-ID  TO BIL-ID                                   
020600     MOVE WSL-TIPO    TO BIL-TIPO                                 
020700     MOVE WSL-CLAVE   TO BIL-CLAVE                                
020800     MOVE 0           TO BIL-SALDO                                
020900     PERFORM 220-GENERA-DIRECCION                                 
021000     WRITE REG-BILMAE1                                            
021100         INVALID KEY                                              
021200            ADD 1 TO WKS-RECHAZOS                                 
021300            DISPLAY '*** BILCRE0 BILLETERA YA EXISTE: '           
021400                    WSL-WAL-ID UPON CONSOLE                       
021500         NOT INVALID KEY                                          
021600            ADD 1 TO WKS-ALTAS                                    
021700            PERFORM 290-IMPRIME-ALTA                              
021800     END-WRITE.                                                   
021900 210-CREA-BILLETERA-E. EXIT.                                      
022000                                                                  
022100*-----> GENERA LA DIRECCION PUBLICA SEGUN EL TIPO DE MONEDA       
022200 220-GENERA-DIRECCION SECTION.                                    
022300     EVALUATE TRUE                                                
022400         WHEN BIL88-BITCOIN                                       
022500              PERFORM 222-GENERA-DIRECCION-BTC                    
022600         WHEN BIL88-ETHEREUM                                      
022700              PERFORM 224-GENERA-DIRECCION-ETH                    
022800         WHEN OTHER                                               
022900              MOVE SPACES TO BIL-DIRECCION                        
023000     END-EVALUATE.                                                
023100 220-GENERA-DIRECCION-E. EXIT.                                    
023200                                                                  
023300*-----> DIRECCION BITCOIN: PREFIJO 1 O 3 + 26 CARACTERES BASE58,  
023400*-----> O PREFIJO bc1 + 39 CARACTERES BASE58                      
023500 222-GENERA-DIRECCION-BTC SECTION.                                
023600     PERFORM 226-AVANZA-SEMILLA                                   
023700     DIVIDE WKS-SEMILLA BY 3 GIVING WKS-COCIENTE                  
023800                             REMAINDER WKS-RESIDUO                
023900     EVALUATE WKS-RESIDUO                                         
024000         WHEN 0                                                   
024100              MOVE '1' TO BIL-DIRECCION(1:1)                      
024200              MOVE 26  TO WKS-LONGITUD-DIR                        
024300              MOVE 1   TO WKS-INICIO-DIR                          
024400         WHEN 1                                                   
024500              MOVE '3' TO BIL-DIRECCION(1:1)                      
024600              MOVE 26  TO WKS-LONGITUD-DIR                        
024700              MOVE 1   TO WKS-INICIO-DIR                          
024800         WHEN OTHER                                               
024900              MOVE 'bc1' TO BIL-DIRECCION(1:3)                    
025000              MOVE 39    TO WKS-LONGITUD-DIR                      
025100              MOVE 3     TO WKS-INICIO-DIR                        
025200     END-EVALUATE                                                 
025300     PERFORM 228-LLENA-BASE58                                     
025400         VARYING WKS-I FROM 1 BY 1 UNTIL WKS-I > WKS-LONGITUD-DIR.
025500 222-GENERA-DIRECCION-BTC-E. EXIT.                                
025600                                                                  
025700*-----> DIRECCION ETHEREUM: PREFIJO 0x + 40 CARACTERES HEX        
025800 224-GENERA-DIRECCION-ETH SECTION.                                
025900     MOVE '0x' TO BIL-DIRECCION(1:2)                              
026000     MOVE 40   TO WKS-LONGITUD-DIR                                
026100     MOVE 2    TO WKS-INICIO-DIR                                  
026200     PERFORM 229-LLENA-HEX                                        
026300         VARYING WKS-I FROM 1 BY 1 UNTIL WKS-I > WKS-LONGITUD-DIR.
026400 224-GENERA-DIRECCION-ETH-E. EXIT.                                
026500                                                                  
026600*-----> AVANZA EL GENERADOR PSEUDOALEATORIO (CONGRUENCIAL         
026700*-----> LINEAL). NO SE UTILIZA FUNCTION RANDOM, SOLO ARITMETICA   
026800 226-AVANZA-SEMILLA SECTION.                                      
026900     IF WKS-SEMILLA = 0                                           
027000        ACCEPT WKS-HORA-SISTEMA FROM TIME                         
027100        MOVE WKS-HORA-SISTEMA TO WKS-SEMILLA                      
027200     END-IF                                                       
027300     COMPUTE WKS-SEMILLA =                                        
027400         (WKS-SEMILLA * 1103515245 + 12345) ON SIZE ERROR         
027500         COMPUTE WKS-SEMILLA = WKS-SEMILLA + 1                    
027600     END-COMPUTE.                                                 
027700 226-AVANZA-SEMILLA-E. EXIT.                                      
027800                                                                  
027900*-----> COLOCA UN CARACTER BASE58 EN LA POSICION WKS-I DE LA      
028000*-----> DIRECCION, A PARTIR DEL DESPLAZAMIENTO WKS-INICIO-DIR     
028100 228-LLENA-BASE58 SECTION.                                        
028200     PERFORM 226-AVANZA-SEMILLA                                   
028300     DIVIDE WKS-SEMILLA BY 58 GIVING WKS-COCIENTE                 
028400                              REMAINDER WKS-RESIDUO               
028500     MOVE WKS-TABLA-B58(WKS-RESIDUO + 1:1)                        
028600        TO BIL-DIRECCION(WKS-INICIO-DIR + WKS-I:1).               
028700 228-LLENA-BASE58-E. EXIT.                                        
028800                                                                  
028900*-----> COLOCA UN CARACTER HEXADECIMAL EN LA POSICION WKS-I DE    
029000*-----> LA DIRECCION, A PARTIR DEL DESPLAZAMIENTO WKS-INICIO-DIR  
029100 229-LLENA-HEX SECTION.                                           
029200     PERFORM 226-AVANZA-SEMILLA                                   
029300     DIVIDE WKS-SEMILLA BY 16 GIVING WKS-COCIENTE                 
029400                              REMAINDER WKS-RESIDUO               
029500     MOVE WKS-TABLA-HEX(WKS-RESIDUO + 1:1)                        
029600        TO BIL-DIRECCION(WKS-INICIO-DIR + WKS-I:1).               
029700 229-LLENA-HEX-E. EXIT.                                           
029800                                                                  
029900*-----> IMPRIME LA LINEA DE CONFIRMACION DE UNA BILLETERA NUEVA   
030000 290-IMPRIME-ALTA SECTION.                                        
030100     MOVE SPACES TO WKS-LINEA-REPORTE                             
030200     STRING 'ALTA    ' DELIMITED BY SIZE                          
030300            BIL-ID     DELIMITED BY SIZE                          
030400            ' '        DELIMITED BY SIZE                          
030500            BIL-TIPO   DELIMITED BY SIZE                          
030600            ' '        DELIMITED BY SIZE                          
030700            BIL-DIRECCION DELIMITED BY SIZE                       
030800       INTO WKS-LINEA-REPORTE                                     
030900     MOVE WKS-LINEA-REPORTE TO RPT-LINEA                          
031000     WRITE REG-BILRPT1.                                           
031100 290-IMPRIME-ALTA-E. EXIT.                                        
031200                                                                  
031300*-----> LISTADO COMPLETO DEL MAESTRO DE BILLETERAS (TIPO,         
031400*-----> DIRECCION Y SALDO), CON CONTADOR FINAL DE REGISTROS       
031500 230-LISTA-BILLETERAS SECTION.                                    
031600     MOVE LOW-VALUES TO BIL-ID                                    
031700     MOVE 0          TO WKS-CONTADOR-LISTADO                      
031800     MOVE 'N'        TO WKS-SW-FIN-LISTADO                        
031900     START WALLET-FILE KEY IS NOT LESS THAN BIL-ID                
032000         INVALID KEY                                              
032100            MOVE 'N' TO WKS-SW-HAY-BILLETERAS                     
032200         NOT INVALID KEY                                          
032300            MOVE 'Y' TO WKS-SW-HAY-BILLETERAS                     
032400     END-START                                                    
032500     IF WKS88-HAY-BILLETERAS                                      
032600        PERFORM 232-LEE-SIGUIENTE-BILLETERA                       
032700        PERFORM 234-IMPRIME-BILLETERA                             
032800            UNTIL WKS88-FIN-LISTADO                               
032900     END-IF                                                       
033000     PERFORM 236-IMPRIME-TOTAL-LISTADO.                           
033100 230-LISTA-BILLETERAS-E. EXIT.                                    
033200                                                                  
033300*-----> AVANZA A LA SIGUIENTE BILLETERA DEL MAESTRO EN SECUENCIA  
033400 232-LEE-SIGUIENTE-BILLETERA SECTION.                             
033500     READ WALLET-FILE NEXT RECORD                                 
033600         AT END MOVE 'Y' TO WKS-SW-FIN-LISTADO                    
033700     END-READ.                                                    
033800 232-LEE-SIGUIENTE-BILLETERA-E. EXIT.                             
033900                                                                  
034000*-----> IMPRIME UNA LINEA DEL LISTADO Y AVANZA A LA SIGUIENTE     
034100 234-IMPRIME-BILLETERA SECTION.                                   
034200     ADD 1 TO WKS-CONTADOR-LISTADO                                
034300     MOVE SPACES TO WKS-LINEA-REPORTE                             
034400     STRING BIL-TIPO      DELIMITED BY SIZE                       
034500            ' '           DELIMITED BY SIZE                       
034600            BIL-DIRECCION(1:20) DELIMITED BY SIZE                 
034700            ' SALDO='     DELIMITED BY SIZE                       
034800       INTO WKS-LINEA-REPORTE                                     
034900     MOVE WKS-LINEA-REPORTE TO RPT-LINEA                          
035000     WRITE REG-BILRPT1                                            
035100     PERFORM 232-LEE-SIGUIENTE-BILLETERA.                         
035200 234-IMPRIME-BILLETERA-E. EXIT.                                   
035300                                                                  
035400*-----> IMPRIME LA LINEA DE TOTAL DE BILLETERAS LISTADAS          
035500 236-IMPRIME-TOTAL-LISTADO SECTION.                               
035600     MOVE SPACES TO WKS-LINEA-REPORTE                             
035700     STRING 'TOTAL DE BILLETERAS LISTADAS: ' DELIMITED BY SIZE    
035800            WKS-CONTADOR-LISTADO             DELIMITED BY SIZE    
035900       INTO WKS-LINEA-REPORTE                                     
036000     MOVE WKS-LINEA-REPORTE TO RPT-LINEA                          
036100     WRITE REG-BILRPT1.                                           
036200 236-IMPRIME-TOTAL-LISTADO-E. EXIT.                               
036300                                                                  
036400*-----> VERIFICA LA CLAVE DE ACCESO DE UNA BILLETERA EXISTENTE    
036500 240-VERIFICA-CLAVE SECTION.                                      
036600     MOVE WSL-WAL-ID TO BIL-ID                                    
036700     READ WALLET-FILE                                             
036800         INVALID KEY                                              
036900            ADD 1 TO WKS-RECHAZOS                                 
037000            DISPLAY '*** BILCRE0 BILLETERA NO EXISTE: '           
037100                    WSL-WAL-ID UPON CONSOLE                       
037200         NOT INVALID KEY                                          
037300            ADD 1 TO WKS-CONSULTAS                                
037400            IF BIL-CLAVE = WSL-CLAVE                              
037500               DISPLAY 'BILCRE0: CLAVE CORRECTA PARA '            
037600                       BIL-ID UPON CONSOLE                        
037700            ELSE                                                  
037800               DISPLAY MSG-CLAVE-INCORRECTA UPON CONSOLE          
037900            END-IF                                                
038000     END-READ.                                                    
038100 240-VERIFICA-CLAVE-E. EXIT.                                      
038200                                                                  
038300*-----> RECARGA (DEPOSITO) DE SALDO A UNA BILLETERA EXISTENTE     
038400 250-RECARGA-BILLETERA SECTION.                                   
038500     MOVE WSL-WAL-ID TO BIL-ID                                    
038600     READ WALLET-FILE                                             
038700         INVALID KEY                                              
038800            ADD 1 TO WKS-RECHAZOS                                 
038900            DISPLAY '*** BILCRE0 BILLETERA NO EXISTE: '           
039000                    WSL-WAL-ID UPON CONSOLE                       
039100         NOT INVALID KEY                                          
039200            IF WSL-MONTO NOT > 0                                  
039300               ADD 1 TO WKS-RECHAZOS                              
039400               DISPLAY MSG-DEPOSITO-INVALIDO UPON CONSOLE         
039500            ELSE                                                  
039600               ADD WSL-MONTO TO BIL-SALDO                         
039700               REWRITE REG-BILMAE1                                
039800                   INVALID KEY                                    
039900                      ADD 1 TO WKS-RECHAZOS                       
040000                      DISPLAY '*** ERROR AL REESCRIBIR BILLETERA' 
040100                              UPON CONSOLE                        
040200                   NOT INVALID KEY                                
040300                      ADD 1 TO WKS-RECARGAS                       
040400               END-REWRITE                                        
040500            END-IF                                                
040600     END-READ.                                                    
040700 250-RECARGA-BILLETERA-E. EXIT.                                   
040800                                                                  
040900*-----> DEBITO DE SALDO CONTRA UNA BILLETERA EXISTENTE. EL SALDO  
041000*-----> NUNCA PUEDE QUEDAR EN NEGATIVO                            
041100 260-DEBITA-BILLETERA SECTION.                                    
041200     MOVE WSL-WAL-ID TO BIL-ID                                    
041300     READ WALLET-FILE                                             
041400         INVALID KEY                                              
041500            ADD 1 TO WKS-RECHAZOS                                 
041600            DISPLAY '*** BILCRE0 BILLETERA NO EXISTE: '           
041700                    WSL-WAL-ID UPON CONSOLE                       
041800         NOT INVALID KEY                                          
041900            IF BIL-SALDO < WSL-MONTO                              
042000               ADD 1 TO WKS-RECHAZOS                              
042100               DISPLAY MSG-SALDO-INSUF UPON CONSOLE               
042200            ELSE                                                  
042300               SUBTRACT WSL-MONTO FROM BIL-SALDO                  
042400               REWRITE REG-BILMAE1                                
042500                   INVALID KEY                                    
042600                      ADD 1 TO WKS-RECHAZOS                       
042700                      DISPLAY '*** ERROR AL REESCRIBIR BILLETERA' 
042800                              UPON CONSOLE                        
042900                   NOT INVALID KEY                                
043000                      ADD 1 TO WKS-DEBITOS                        
043100               END-REWRITE                                        
043200            END-IF                                                
043300     END-READ.                                                    
043400 260-DEBITA-BILLETERA-E. EXIT.                                    
043500                                                                  
043600*-----> IMPRIME EL RESUMEN DE CONTROL DE TODA LA CORRIDA          
043700 900-ESTADISTICAS SECTION.                                        
043800     DISPLAY '**************************************' UPON CONSOLE
043900     DISPLAY '||   ESTADISTICAS BILCRE0              ||'          
044000             UPON CONSOLE                                         
044100     DISPLAY '||   SOLICITUDES LEIDAS   : (' WKS-REG-LEIDOS ')'   
044200             UPON CONSOLE                                         
044300     DISPLAY '||   ALTAS DE BILLETERA   : (' WKS-ALTAS      ')'   
044400             UPON CONSOLE                                         
044500     DISPLAY '||   RECARGAS APLICADAS   : (' WKS-RECARGAS   ')'   
044600             UPON CONSOLE                                         
044700     DISPLAY '||   DEBITOS APLICADOS    : (' WKS-DEBITOS    ')'   
044800             UPON CONSOLE                                         
044900     DISPLAY '||   CONSULTAS DE CLAVE   : (' WKS-CONSULTAS  ')'   
045000             UPON CONSOLE                                         
045100     DISPLAY '||   SOLICITUDES RECHAZADAS: ('WKS-RECHAZOS   ')'   
045200             UPON CONSOLE                                         
045300     DISPLAY '************************************' UPON CONSOLE. 
045400 900-ESTADISTICAS-E. EXIT.                                        
045500                                                                  
045600*-----> CIERRA LOS TRES ARCHIVOS DEL PROGRAMA                     
045700 950-CIERRA-ARCHIVOS SECTION.                                     
045800     CLOSE WALSOL                                                 
045900     CLOSE WALLET-FILE                                            
046000     CLOSE REPORTE.                                               
046100 950-CIERRA-ARCHIVOS-E. EXIT.                                     
