000100******************************************************************
000200*                    C O P Y   B I L M A E 1                     *
000300*   MAESTRO DE BILLETERAS DE CRIPTOMONEDA - AREA DE REGISTRO     *
000400*   USADA POR LAS FD DE ARCHIVO BILMAE1 (ORGANIZACION INDEXADA)  *
000500*   LLAVE PRIMARIA : BIL-ID                                      *
000600*   LONGITUD DE REGISTRO FIJA : 160 POSICIONES                   *
000700******************************************************************
000800 01  REG-BILMAE1.                                                 
000900*        IDENTIFICADOR UNICO DE LA BILLETERA (TIPO UUID)          
001000     05  BIL-ID                     PIC X(36).                    
001100*        TIPO DE MONEDA QUE MANEJA LA BILLETERA                   
001200     05  BIL-TIPO                   PIC X(08).                    
001300         88  BIL88-BITCOIN                  VALUE 'BITCOIN '.     
001400         88  BIL88-ETHEREUM                 VALUE 'ETHEREUM'.     
001500*        DIRECCION PUBLICA DE LA BILLETERA                        
001600     05  BIL-DIRECCION              PIC X(42).                    
001700*        REDEFINICION PARA SEPARAR EL PREFIJO DE LA DIRECCION     
001800*        (1/3/BC1 PARA BITCOIN, 0X PARA ETHEREUM) DEL RESTO       
001900     05  BIL-DIRECCION-R REDEFINES BIL-DIRECCION.                 
002000         10  BIL-DIR-PREFIJO        PIC X(03).                    
002100         10  BIL-DIR-RESTO          PIC X(39).                    
002200*        CLAVE DE ACCESO EN TEXTO PLANO (NO SE ENCRIPTA)          
002300     05  BIL-CLAVE                  PIC X(20).                    
002400*        SALDO DISPONIBLE, 6 ENTEROS Y 6 DECIMALES, EMPACADO      
002500     05  BIL-SALDO                  PIC S9(06)V9(06) COMP-3.      
002600*        RELLENO PARA COMPLETAR LOS 160 BYTES DE REGISTRO         
002700     05  FILLER                     PIC X(47).                    
