000100******************************************************************
000200* FECHA       : 14/03/1989                                       *
000300* PROGRAMADOR : ERICK RAMIREZ (PEDR)                             *
000400* APLICACION  : BILLETERA DE CRIPTOMONEDA                        *
000500* PROGRAMA    : BILCOM0                                          *
000600* TIPO        : SUBRUTINA (CALL)                                 *
000700* DESCRIPCION : CALCULA LA COMISION DE RED DE UNA TRANSAC-       *
000800*             : CION SEGUN EL TIPO DE MONEDA DE LA BILLE-        *
000900*             : TERA Y EL NIVEL DE PRIORIDAD SOLICITADO.         *
001000* ARCHIVOS    : NO APLICA                                        *
001100* PROGRAMA(S) : NO APLICA, SE INVOCA DESDE BILTXN1               *
001200* INSTALADO   : DD/MM/AAAA                                       *
001300* BPM/RATIONAL: 241170                                           *
001400* NOMBRE      : MOTOR DE TARIFICACION DE RED                     *
001500******************************************************************
001600 IDENTIFICATION DIVISION.                                         
001700 PROGRAM-ID.     BILCOM0.                                         
001800 AUTHOR.         ERICK RAMIREZ.                                   
001900 INSTALLATION.   BANCO INDUSTRIAL, S.A. - PROYECTO BILLETERAS.    
002000 DATE-WRITTEN.   14/03/1989.                                      
002100 DATE-COMPILED.                                                   
002200 SECURITY.       CONFIDENCIAL - USO INTERNO UNICAMENTE.           
002300*                   B I T A C O R A   D E   C A M B I O S         
002400*---------------------------------------------------------------- 
002500* DD/MM/AAAA  INIC  TICKET    DESCRIPCION                         
002600*---------------------------------------------------------------- 
002700* 14/03/1989  PEDR  228866-01 VERSION INICIAL, SOLO BITCOIN.      
002800* 02/05/1990  PEDR  228866-04 SE AGREGA TARIFICACION ETHEREUM.    
002900* 19/11/1991  JRML  228866-07 SE AGREGA REDONDEO A 6 DECIMALES.   
003000* 08/01/1993  JRML  228866-09 VALIDA NIVEL FUERA DE RANGO 1-3.    
003100* 23/06/1994  PEDR  228866-12 AJUSTE TARIFA BASE ETHEREUM.        
003200* 30/09/1995  CELM  228866-15 LIMPIEZA DE COMENTARIOS.            
003300* 11/02/1997  CELM  228866-18 ESTANDARIZA NOMBRES DE CAMPOS.      
003400* 04/09/1998  JRML  228866-21 REVISION Y2K - RUTINA NO MANEJA     
003500*                             FECHAS, SIN IMPACTO. SE DEJA        
003600*                             CONSTANCIA EN BITACORA.             
003700* 17/03/1999  JRML  228866-22 CIERRE DE REVISION Y2K.             
003800* 25/07/2001  DALV  228866-26 VALIDA TIPO DE MONEDA DESCONOCIDO.  
003900* 12/12/2004  DALV  228866-31 AJUSTE MENOR DE COMENTARIOS.        
004000 ENVIRONMENT DIVISION.                                            
004100 CONFIGURATION SECTION.                                           
004200 SPECIAL-NAMES.                                                   
004300     C01 IS TOP-OF-FORM.                                          
004400 DATA DIVISION.                                                   
004500 WORKING-STORAGE SECTION.                                         
004600*              PARAMETROS FIJOS DEL MODELO DE TARIFICACION        
004700 01  WKS-PARAMETROS-RED.                                          
004800     05  WKS-TAMANO-BYTES           PIC 9(05) COMP VALUE 250.     
004900     05  WKS-GAS-LIMITE             PIC 9(05) COMP VALUE 21000.   
005000     05  FILLER                     PIC X(01).                    
005100*              TARIFA BASE POR BYTE (BITCOIN) Y POR GAS (ETHEREUM)
005200 01  WKS-TARIFAS-BASE.                                            
005300     05  WKS-TARIFA-BTC-BYTE        PIC V9(04)    VALUE 0.0002.   
005400     05  WKS-TARIFA-ETH-GAS         PIC V9(05)    VALUE 0.00003.  
005500     05  FILLER                     PIC X(01).                    
005600*              REDEFINICION PARA DESPLIEGUE DE DIAGNOSTICO        
005700 01  WKS-TARIFAS-R REDEFINES WKS-TARIFAS-BASE.                    
005800     05  WKS-TARIFAS-TEXTO          PIC X(10).                    
005900*              MULTIPLICADOR M Y CONTADOR DE LLAMADAS A LA RUTINA 
006000 01  WKS-CONTADORES.                                              
006100     05  WKS-MULTIPLICADOR-M        PIC 9(01) COMP VALUE 0.       
006200     05  WKS-VECES-INVOCADA         PIC 9(07) COMP VALUE 0.       
006300     05  FILLER                     PIC X(01).                    
006400*              REDEFINICION DEL CONTADOR PARA DISPLAY EN CONSOLA  
006500 01  WKS-MULT-R REDEFINES WKS-CONTADORES.                         
006600     05  WKS-MULT-DISPLAY           PIC 9(01).                    
006700     05  FILLER                     PIC X(08).                    
006800 LINKAGE SECTION.                                                 
006900*              AREA DE COMUNICACION CON EL PROGRAMA INVOCADOR     
007000 01  LK-BILCOM0.                                                  
007100     05  LK-BIL-TIPO                PIC X(08).                    
007200     05  LK-TRN-NIVEL               PIC X(10).                    
007300         88  LK88-ECONOMIQUE                VALUE 'ECONOMIQUE'.   
007400         88  LK88-STANDARD                  VALUE 'STANDARD  '.   
007500         88  LK88-RAPID                     VALUE 'RAPID     '.   
007600     05  LK-TRN-COMISION            PIC S9(06)V9(06) COMP-3.      
007700     05  FILLER                     PIC X(01).                    
007800 PROCEDURE DIVISION USING LK-BILCOM0.                             
007900 000-MAIN SECTION.                                                
008000     ADD 1 TO WKS-VECES-INVOCADA                                  
008100     PERFORM 100-DETERMINA-MULTIPLICADOR                          
008200     PERFORM 200-CALCULA-COMISION                                 
008300     GOBACK.                                                      
008400 000-MAIN-E. EXIT.                                                
008500                                                                  
008600*-----> DETERMINA EL MULTIPLICADOR M SEGUN EL NIVEL DE PRIORIDAD  
008700 100-DETERMINA-MULTIPLICADOR SECTION.                             
008800     EVALUATE TRUE                                                
008900         WHEN LK88-ECONOMIQUE                                     
009000              MOVE 1 TO WKS-MULTIPLICADOR-M                       
009100         WHEN LK88-STANDARD                                       
009200              MOVE 2 TO WKS-MULTIPLICADOR-M                       
009300         WHEN LK88-RAPID                                          
009400              MOVE 3 TO WKS-MULTIPLICADOR-M                       
009500         WHEN OTHER                                               
009600*                 NIVEL DESCONOCIDO, SE FIJA COMO STANDARD        
009700              MOVE 'STANDARD  '  TO LK-TRN-NIVEL                  
009800              MOVE 2             TO WKS-MULTIPLICADOR-M           
009900     END-EVALUATE.                                                
010000 100-DETERMINA-MULTIPLICADOR-E. EXIT.                             
010100                                                                  
010200*-----> CALCULA LA COMISION SEGUN EL TIPO DE MONEDA               
010300 200-CALCULA-COMISION SECTION.                                    
010400     EVALUATE LK-BIL-TIPO                                         
010500         WHEN 'BITCOIN '                                          
010600              COMPUTE LK-TRN-COMISION ROUNDED =                   
010700                      WKS-TAMANO-BYTES *                          
010800                      (WKS-TARIFA-BTC-BYTE * WKS-MULTIPLICADOR-M) 
010900         WHEN 'ETHEREUM'                                          
011000              COMPUTE LK-TRN-COMISION ROUNDED =                   
011100                      WKS-GAS-LIMITE *                            
011200                      (WKS-TARIFA-ETH-GAS * WKS-MULTIPLICADOR-M)  
011300         WHEN OTHER                                               
011400*                 TIPO DE MONEDA NO RECONOCIDO, NO SE COBRA       
011500              MOVE ZEROES TO LK-TRN-COMISION                      
011600              DISPLAY '*** BILCOM0 TIPO DE MONEDA DESCONOCIDO ***'
011700                      UPON CONSOLE                                
011800     END-EVALUATE.                                                
011900 200-CALCULA-COMISION-E. EXIT.                                    
