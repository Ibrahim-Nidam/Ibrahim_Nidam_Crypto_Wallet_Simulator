000100******************************************************************
000200*                    C O P Y   B I L T R N 1                     *
000300*   TRANSACCIONES DE BILLETERA - AREA DE REGISTRO                *
000400*   USADA POR LA FD DE ARCHIVO BILTRN1 Y POR EL POZO DE MEMORIA  *
000500*   LLAVE PRIMARIA : TRN-ID                                      *
000600*   LONGITUD DE REGISTRO FIJA : 220 POSICIONES                   *
000700******************************************************************
000800 01  REG-BILTRN1.                                                 
000900*        IDENTIFICADOR UNICO DE LA TRANSACCION                    
001000     05  TRN-ID                     PIC X(36).                    
001100*        BILLETERA PROPIETARIA (ESPACIOS SI ES SIMULADA)          
001200     05  TRN-BIL-ID                 PIC X(36).                    
001300*        DIRECCION DE ORIGEN                                      
001400     05  TRN-ORIGEN                 PIC X(42).                    
001500*        DIRECCION DE DESTINO                                     
001600     05  TRN-DESTINO                PIC X(42).                    
001700*        MONTO A TRANSFERIR, SIN INCLUIR LA COMISION              
001800     05  TRN-MONTO                  PIC S9(06)V9(06) COMP-3.      
001900*        COMISION DE RED CALCULADA POR EL MOTOR DE TARIFICACION   
002000     05  TRN-COMISION               PIC S9(06)V9(06) COMP-3.      
002100*        NIVEL DE PRIORIDAD SOLICITADO POR EL CLIENTE             
002200     05  TRN-NIVEL                  PIC X(10).                    
002300         88  TRN88-ECONOMIQUE               VALUE 'ECONOMIQUE'.   
002400         88  TRN88-STANDARD                 VALUE 'STANDARD  '.   
002500         88  TRN88-RAPID                    VALUE 'RAPID     '.   
002600*        ESTADO ACTUAL DE LA TRANSACCION                          
002700     05  TRN-ESTADO                 PIC X(10).                    
002800         88  TRN88-PENDING                  VALUE 'PENDING   '.   
002900         88  TRN88-CONFIRMED                VALUE 'CONFIRMED '.   
003000         88  TRN88-REJECTED                 VALUE 'REJECTED  '.   
003100*        FECHA Y HORA DE CREACION  AAAA-MM-DD HH:MM:SS            
003200     05  TRN-CREADO                 PIC X(19).                    
003300*        REDEFINICION PARA EXTRAER COMPONENTES DE LA FECHA/HORA   
003400     05  TRN-CREADO-R REDEFINES TRN-CREADO.                       
003500         10  TRN-CR-ANIO            PIC X(04).                    
003600         10  FILLER                 PIC X(01).                    
003700         10  TRN-CR-MES             PIC X(02).                    
003800         10  FILLER                 PIC X(01).                    
003900         10  TRN-CR-DIA             PIC X(02).                    
004000         10  FILLER                 PIC X(01).                    
004100         10  TRN-CR-HORA            PIC X(08).                    
004200*        BANDERA DE TRANSACCION SIMULADA (Y=SIMULADA, N=REAL)     
004300     05  TRN-SIMULADA               PIC X(01).                    
004400         88  TRN88-ES-SIMULADA              VALUE 'Y'.            
004500         88  TRN88-ES-REAL                  VALUE 'N'.            
004600*        RELLENO PARA COMPLETAR LOS 220 BYTES DE REGISTRO         
004700     05  FILLER                     PIC X(10).                    
