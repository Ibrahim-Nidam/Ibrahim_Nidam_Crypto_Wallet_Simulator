000100******************************************************************
000200*                    C O P Y   B I L R P T 1                     *
000300*   LINEA DE IMPRESION GENERICA PARA LOS REPORTES DEL SISTEMA    *
000400*   DE BILLETERAS.  CADA PROGRAMA ARMA EL CONTENIDO EN SU PROPIA *
000500*   AREA DE TRABAJO Y LO MUEVE A ESTE REGISTRO ANTES DE ESCRIBIR *
000600******************************************************************
000700 01  REG-BILRPT1.                                                 
000800     05  RPT-LINEA                  PIC X(130).                   
000900     05  FILLER                     PIC X(002).                   
