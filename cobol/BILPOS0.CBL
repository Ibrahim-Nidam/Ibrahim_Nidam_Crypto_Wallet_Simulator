000100******************************************************************
000200* FECHA       : 22/05/1989                                       *
000300* PROGRAMADOR : ERICK RAMIREZ (PEDR)                             *
000400* APLICACION  : BILLETERA DE CRIPTOMONEDA                        *
000500* PROGRAMA    : BILPOS0                                          *
000600* TIPO        : SUBRUTINA (CALL)                                 *
000700* DESCRIPCION : MANTIENE EL POZO DE TRANSACCIONES PENDIENTES     *
000800*             : (MEMPOOL) EN TBL-POZO ORDENADO POR COMISION      *
000900*             : DESCENDENTE, CALCULA POSICION Y TIEMPO DE        *
001000*             : ESPERA ESTIMADO DE UNA TRANSACCION EN EL POZO.   *
001100* ARCHIVOS    : NO APLICA                                        *
001200* PROGRAMA(S) : NO APLICA, SE INVOCA DESDE BILTXN1 Y BILMIN0     *
001300* INSTALADO   : DD/MM/AAAA                                       *
001400* BPM/RATIONAL: 241170                                           *
001500* NOMBRE      : MOTOR DE POSICION DEL POZO DE TRANSACCIONES      *
001600******************************************************************
001700 IDENTIFICATION DIVISION.                                         
001800 PROGRAM-ID.     BILPOS0.                                         
001900 AUTHOR.         ERICK RAMIREZ.                                   
002000 INSTALLATION.   BANCO INDUSTRIAL, S.A. - PROYECTO BILLETERAS.    
002100 DATE-WRITTEN.   22/05/1989.                                      
002200 DATE-COMPILED.                                                   
002300 SECURITY.       CONFIDENCIAL - USO INTERNO UNICAMENTE.           
002400*                   B I T A C O R A   D E   C A M B I O S         
002500*---------------------------------------------------------------- 
002600* DD/MM/AAAA  INIC  TICKET    DESCRIPCION                         
002700*---------------------------------------------------------------- 
002800* 22/05/1989  PEDR  228866-02 VERSION INICIAL, SOLO INSERCION.    
002900* 02/05/1990  PEDR  228866-05 SE AGREGA CALCULO DE POSICION Y     
003000*                             TIEMPO DE ESPERA ESTIMADO.          
003100* 19/11/1991  JRML  228866-08 SE AGREGA REORDENAMIENTO POR        
003200*                             COMISION DESCENDENTE (SIN USO DE    
003300*                             VERBO SORT, TABLA EN MEMORIA).      
003400* 08/01/1993  JRML  228866-10 VALIDA TRANSACCION DUPLICADA.       
003500* 23/06/1994  PEDR  228866-13 SE AGREGA PURGA DE TRANSACCIONES    
003600*                             QUE YA NO ESTAN PENDIENTES.         
003700* 30/09/1995  CELM  228866-16 LIMPIEZA DE COMENTARIOS.            
003800* 11/02/1997  CELM  228866-19 ESTANDARIZA NOMBRES DE CAMPOS.      
003900* 04/09/1998  JRML  228866-21 REVISION Y2K - EL CAMPO DE FECHA    
004000*                             DE ALTA SE MANEJA COMO TEXTO, SIN   
004100*                             IMPACTO. SE DEJA CONSTANCIA.        
004200* 17/03/1999  JRML  228866-22 CIERRE DE REVISION Y2K.             
004300* 25/07/2001  DALV  228866-27 SE AGREGA ELIMINACION POR LLAVE.    
004400* 05/08/2003  DALV  228866-30 SE CONVIERTEN LOS CICLOS A PERFORM  
004500*                             DE PARRAFO, SIN PERFORM EN LINEA,   
004600*                             PARA SEGUIR ESTANDAR DEL AREA.      
004700* 12/12/2004  DALV  228866-32 AJUSTE MENOR DE COMENTARIOS.        
004800* 03/02/2006  DALV  228866-35 SE AGREGA ACCION CONSULTA PARA      
004900*                             RECUPERAR UNA ENTRADA DEL POZO SIN  
005000*                             ELIMINARLA (CICLO DE MEJORA DE LA   
005100*                             COMISION DE UNA TRANSACCION).       
005200 ENVIRONMENT DIVISION.                                            
005300 CONFIGURATION SECTION.                                           
005400 SPECIAL-NAMES.                                                   
005500     C01 IS TOP-OF-FORM.                                          
005600 DATA DIVISION.                                                   
005700 WORKING-STORAGE SECTION.                                         
005800*              AREA DE TRABAJO PARA EL REORDENAMIENTO (INSERTION  
005900*              SORT ESTABLE, NO SE CUENTA CON VERBO SORT)         
006000     COPY BILTRN1 REPLACING REG-BILTRN1 BY WKS-TEMP-ENTRADA.      
006100*              REDEFINICION PARA COMPARAR SOLO LA COMISION        
006200 01  WKS-TEMP-R REDEFINES WKS-TEMP-ENTRADA.                       
006300     05  FILLER                     PIC X(163).                   
006400     05  WKS-TEMP-COMISION          PIC S9(06)V9(06) COMP-3.      
006500     05  FILLER                     PIC X(050).                   
006600*              CONTADORES Y SUBINDICES DE TRABAJO                 
006700 01  WKS-CONTADORES.                                              
006800     05  WKS-VECES-INVOCADA         PIC 9(07) COMP VALUE 0.       
006900     05  WKS-ENTRADAS-NUEVAS        PIC 9(03) COMP VALUE 0.       
007000     05  FILLER                     PIC X(01).                    
007100*              REDEFINICION DEL BLOQUE DE CONTADORES PARA DISPLAY 
007200 01  WKS-CONTADORES-R REDEFINES WKS-CONTADORES.                   
007300     05  WKS-CONT-DISPLAY           PIC 9(10).                    
007400     05  FILLER                     PIC X(01).                    
007500 01  WKS-SW-ENCONTRADO              PIC X(01) VALUE 'N'.          
007600     88  WKS88-ENCONTRADO                   VALUE 'Y'.            
007700     88  WKS88-NO-ENCONTRADO                VALUE 'N'.            
007800 LINKAGE SECTION.                                                 
007900*              ACCION SOLICITADA POR EL PROGRAMA INVOCADOR        
008000 01  LK-ACCION                      PIC X(10).                    
008100     88  LK88-INSERTA                       VALUE 'INSERTA'.      
008200     88  LK88-ORDENA                        VALUE 'ORDENA'.       
008300     88  LK88-POSICION                      VALUE 'POSICION'.     
008400     88  LK88-PURGA                         VALUE 'PURGA'.        
008500     88  LK88-ELIMINA                       VALUE 'ELIMINA'.      
008600     88  LK88-CONSULTA                      VALUE 'CONSULTA'.     
008700*              POZO DE TRANSACCIONES, PROPIEDAD DEL INVOCADOR     
008800     COPY BILPOZ1.                                                
008900*              TRANSACCION A INSERTAR (SOLO EN ACCION INSERTA)    
009000     COPY BILTRN1 REPLACING REG-BILTRN1 BY LK-TRN-ENTRADA.        
009100*              LLAVE A BUSCAR (ACCIONES POSICION Y ELIMINA)       
009200 01  LK-TRN-ID                      PIC X(36).                    
009300*              RESULTADO DE LA OPERACION                          
009400 01  LK-RESULTADO.                                                
009500     05  LK-POSICION                PIC S9(05) COMP.              
009600     05  LK-ESPERA-MINUTOS          PIC S9(05) COMP.              
009700     05  LK-DUPLICADO-SW            PIC X(01).                    
009800         88  LK88-ES-DUPLICADO              VALUE 'Y'.            
009900         88  LK88-NO-DUPLICADO              VALUE 'N'.            
010000     05  FILLER                     PIC X(01).                    
010100 PROCEDURE DIVISION USING LK-ACCION, TBL-POZO, LK-TRN-ENTRADA,    
010200                          LK-TRN-ID, LK-RESULTADO.                
010300 000-MAIN SECTION.                                                
010400     ADD 1 TO WKS-VECES-INVOCADA                                  
010500     EVALUATE TRUE                                                
010600         WHEN LK88-INSERTA                                        
010700              PERFORM 100-INSERTA-TRX                             
010800         WHEN LK88-ORDENA                                         
010900              PERFORM 200-REORDENA-POZO                           
011000         WHEN LK88-POSICION                                       
011100              PERFORM 300-CALCULA-POSICION                        
011200         WHEN LK88-PURGA                                          
011300              PERFORM 400-PURGA-NO-PENDIENTES                     
011400         WHEN LK88-ELIMINA                                        
011500              PERFORM 500-ELIMINA-TRX                             
011600         WHEN LK88-CONSULTA                                       
011700              PERFORM 600-CONSULTA-TRX                            
011800         WHEN OTHER                                               
011900              DISPLAY '*** BILPOS0 ACCION NO RECONOCIDA ***'      
012000                      UPON CONSOLE                                
012100     END-EVALUATE                                                 
012200     GOBACK.                                                      
012300 000-MAIN-E. EXIT.                                                
012400                                                                  
012500*-----> INSERTA UNA TRANSACCION EN EL POZO, RECHAZANDO DUPLICADOS 
012600 100-INSERTA-TRX SECTION.                                         
012700     SET LK88-NO-DUPLICADO TO TRUE                                
012800     SET WKS88-NO-ENCONTRADO TO TRUE                              
012900     IF POZ-CANTIDAD > 0                                          
013000        PERFORM 110-BUSCA-DUPLICADO                               
013100            VARYING IX-POZO FROM 1 BY 1                           
013200              UNTIL IX-POZO > POZ-CANTIDAD                        
013300     END-IF                                                       
013400     IF WKS88-ENCONTRADO                                          
013500        SET LK88-ES-DUPLICADO TO TRUE                             
013600     ELSE                                                         
013700        IF POZ-CANTIDAD < 200                                     
013800           ADD 1 TO POZ-CANTIDAD                                  
013900           ADD 1 TO WKS-ENTRADAS-NUEVAS                           
014000           SET IX-POZO TO POZ-CANTIDAD                            
014100           MOVE LK-TRN-ENTRADA TO POZ-ENTRADA(IX-POZO)            
014200           PERFORM 200-REORDENA-POZO                              
014300        END-IF                                                    
014400     END-IF.                                                      
014500 100-INSERTA-TRX-E. EXIT.                                         
014600                                                                  
014700*-----> COMPARA UNA ENTRADA DEL POZO CONTRA LA LLAVE A INSERTAR   
014800 110-BUSCA-DUPLICADO SECTION.                                     
014900     IF POZ-TRN-ID(IX-POZO) = TRN-ID OF LK-TRN-ENTRADA            
015000        SET WKS88-ENCONTRADO TO TRUE                              
015100     END-IF.                                                      
015200 110-BUSCA-DUPLICADO-E. EXIT.                                     
015300                                                                  
015400*-----> REORDENA EL POZO POR COMISION DESCENDENTE. SE RESPETA EL  
015500*-----> ORDEN DE INGRESO ENTRE COMISIONES IGUALES (ESTABLE). NO   
015600*-----> SE UTILIZA EL VERBO SORT, EL POZO ES UNA TABLA EN MEMORIA 
015700 200-REORDENA-POZO SECTION.                                       
015800     IF POZ-CANTIDAD > 1                                          
015900        PERFORM 210-INSERTA-ORDENADO                              
016000            VARYING IX-POZO FROM 2 BY 1                           
016100              UNTIL IX-POZO > POZ-CANTIDAD                        
016200     END-IF.                                                      
016300 200-REORDENA-POZO-E. EXIT.                                       
016400                                                                  
016500*-----> TOMA LA ENTRADA EN IX-POZO Y LA DESPLAZA HACIA ATRAS      
016600*-----> HASTA ENCONTRAR SU POSICION ORDENADA POR COMISION         
016700 210-INSERTA-ORDENADO SECTION.                                    
016800     MOVE POZ-ENTRADA(IX-POZO) TO WKS-TEMP-ENTRADA                
016900     SET IX-POZO2 TO IX-POZO                                      
017000     PERFORM 220-DESPLAZA-MAYOR                                   
017100         UNTIL IX-POZO2 = 1                                       
017200            OR POZ-TRN-COMISION(IX-POZO2 - 1)                     
017300                  NOT LESS THAN WKS-TEMP-COMISION                 
017400     MOVE WKS-TEMP-ENTRADA TO POZ-ENTRADA(IX-POZO2).              
017500 210-INSERTA-ORDENADO-E. EXIT.                                    
017600                                                                  
017700*-----> RECORRE UN LUGAR HACIA ADELANTE A LA ENTRADA DE MENOR     
017800*-----> COMISION PARA ABRIR ESPACIO A LA ENTRADA QUE SE INSERTA   
017900 220-DESPLAZA-MAYOR SECTION.                                      
018000     MOVE POZ-ENTRADA(IX-POZO2 - 1) TO POZ-ENTRADA(IX-POZO2)      
018100     SET IX-POZO2 DOWN BY 1.                                      
018200 220-DESPLAZA-MAYOR-E. EXIT.                                      
018300                                                                  
018400*-----> CALCULA LA POSICION (1-BASED) Y EL TIEMPO DE ESPERA DE    
018500*-----> UNA TRANSACCION DENTRO DEL POZO YA ORDENADO               
018600 300-CALCULA-POSICION SECTION.                                    
018700     MOVE -1   TO LK-POSICION                                     
018800     MOVE 0    TO LK-ESPERA-MINUTOS                               
018900     IF POZ-CANTIDAD > 0                                          
019000        PERFORM 310-BUSCA-POSICION                                
019100            VARYING IX-POZO FROM 1 BY 1                           
019200              UNTIL IX-POZO > POZ-CANTIDAD                        
019300     END-IF                                                       
019400     IF LK-POSICION NOT = -1                                      
019500        COMPUTE LK-ESPERA-MINUTOS = LK-POSICION * 10              
019600     END-IF.                                                      
019700 300-CALCULA-POSICION-E. EXIT.                                    
019800                                                                  
019900*-----> COMPARA UNA ENTRADA DEL POZO CONTRA LA LLAVE BUSCADA      
020000 310-BUSCA-POSICION SECTION.                                      
020100     IF POZ-TRN-ID(IX-POZO) = LK-TRN-ID                           
020200        AND LK-POSICION = -1                                      
020300        SET LK-POSICION TO IX-POZO                                
020400     END-IF.                                                      
020500 310-BUSCA-POSICION-E. EXIT.                                      
020600                                                                  
020700*-----> ELIMINA DEL POZO LAS TRANSACCIONES QUE YA NO ESTAN        
020800*-----> PENDIENTES (CONFIRMADAS O RECHAZADAS), COMPACTA TABLA     
020900 400-PURGA-NO-PENDIENTES SECTION.                                 
021000     MOVE 0 TO WKS-ENTRADAS-NUEVAS                                
021100     IF POZ-CANTIDAD > 0                                          
021200        PERFORM 410-COMPACTA-PENDIENTE                            
021300            VARYING IX-POZO FROM 1 BY 1                           
021400              UNTIL IX-POZO > POZ-CANTIDAD                        
021500     END-IF                                                       
021600     MOVE WKS-ENTRADAS-NUEVAS TO POZ-CANTIDAD.                    
021700 400-PURGA-NO-PENDIENTES-E. EXIT.                                 
021800                                                                  
021900*-----> SI LA ENTRADA SIGUE PENDIENTE LA COPIA A SU NUEVA         
022000*-----> POSICION COMPACTADA                                       
022100 410-COMPACTA-PENDIENTE SECTION.                                  
022200     IF POZ88-PENDING(IX-POZO)                                    
022300        ADD 1 TO WKS-ENTRADAS-NUEVAS                              
022400        SET IX-POZO2 TO WKS-ENTRADAS-NUEVAS                       
022500        IF IX-POZO2 NOT = IX-POZO                                 
022600           MOVE POZ-ENTRADA(IX-POZO)                              
022700              TO POZ-ENTRADA(IX-POZO2)                            
022800        END-IF                                                    
022900     END-IF.                                                      
023000 410-COMPACTA-PENDIENTE-E. EXIT.                                  
023100                                                                  
023200*-----> ELIMINA UNA TRANSACCION ESPECIFICA DEL POZO POR SU LLAVE  
023300*-----> (SOLICITUD CANCELADA O QUE NO ALCANZO SALDO SUFICIENTE)   
023400 500-ELIMINA-TRX SECTION.                                         
023500     MOVE 0 TO WKS-ENTRADAS-NUEVAS                                
023600     IF POZ-CANTIDAD > 0                                          
023700        PERFORM 510-COMPACTA-DISTINTO                             
023800            VARYING IX-POZO FROM 1 BY 1                           
023900              UNTIL IX-POZO > POZ-CANTIDAD                        
024000     END-IF                                                       
024100     MOVE WKS-ENTRADAS-NUEVAS TO POZ-CANTIDAD.                    
024200 500-ELIMINA-TRX-E. EXIT.                                         
024300                                                                  
024400*-----> SI LA ENTRADA NO ES LA ELIMINADA LA COPIA A SU NUEVA      
024500*-----> POSICION COMPACTADA                                       
024600 510-COMPACTA-DISTINTO SECTION.                                   
024700     IF POZ-TRN-ID(IX-POZO) NOT = LK-TRN-ID                       
024800        ADD 1 TO WKS-ENTRADAS-NUEVAS                              
024900        SET IX-POZO2 TO WKS-ENTRADAS-NUEVAS                       
025000        IF IX-POZO2 NOT = IX-POZO                                 
025100           MOVE POZ-ENTRADA(IX-POZO)                              
025200              TO POZ-ENTRADA(IX-POZO2)                            
025300        END-IF                                                    
025400     END-IF.                                                      
025500 510-COMPACTA-DISTINTO-E. EXIT.                                   
025600                                                                  
025700*-----> RECUPERA UNA ENTRADA DEL POZO POR SU LLAVE, SIN           
025800*-----> ELIMINARLA (USADA POR EL CICLO DE MEJORA DE COMISION)     
025900 600-CONSULTA-TRX SECTION.                                        
026000     MOVE -1 TO LK-POSICION                                       
026100     IF POZ-CANTIDAD > 0                                          
026200        PERFORM 610-BUSCA-CONSULTA                                
026300            VARYING IX-POZO FROM 1 BY 1                           
026400              UNTIL IX-POZO > POZ-CANTIDAD                        
026500     END-IF.                                                      
026600 600-CONSULTA-TRX-E. EXIT.                                        
026700                                                                  
026800*-----> SI LA ENTRADA COINCIDE CON LA LLAVE LA COPIA AL AREA DE   
026900*-----> ENLACE Y REGISTRA SU POSICION                             
027000 610-BUSCA-CONSULTA SECTION.                                      
027100     IF POZ-TRN-ID(IX-POZO) = LK-TRN-ID                           
027200        AND LK-POSICION = -1                                      
027300        SET LK-POSICION TO IX-POZO                                
027400        MOVE POZ-ENTRADA(IX-POZO) TO LK-TRN-ENTRADA               
027500     END-IF.                                                      
027600 610-BUSCA-CONSULTA-E. EXIT.                                      
