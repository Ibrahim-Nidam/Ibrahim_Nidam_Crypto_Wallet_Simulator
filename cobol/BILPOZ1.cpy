000100******************************************************************
000200*                    C O P Y   B I L P O Z 1                     *
000300*   TABLA DE MEMORIA DEL POZO DE TRANSACCIONES PENDIENTES (MEM-  *
000400*   POOL).  SE MANTIENE ORDENADA POR COMISION DESCENDENTE.       *
000500*   TAMANO MAXIMO UTIL : 200 ENTRADAS (VER REGLA DE NEGOCIO).    *
000600******************************************************************
000700 01  TBL-POZO.                                                    
000800*        CANTIDAD DE ENTRADAS VIGENTES EN EL POZO                 
000900     05  POZ-CANTIDAD               PIC 9(03) COMP.               
001000     05  FILLER                     PIC X(01).                    
001100     05  POZ-ENTRADA OCCURS 200 TIMES                             
001200                      INDEXED BY IX-POZO IX-POZO2.                
001300         10  POZ-TRN-ID             PIC X(36).                    
001400         10  POZ-TRN-BIL-ID         PIC X(36).                    
001500         10  POZ-TRN-ORIGEN         PIC X(42).                    
001600         10  POZ-TRN-DESTINO        PIC X(42).                    
001700         10  POZ-TRN-MONTO          PIC S9(06)V9(06) COMP-3.      
001800         10  POZ-TRN-COMISION       PIC S9(06)V9(06) COMP-3.      
001900         10  POZ-TRN-NIVEL          PIC X(10).                    
002000         10  POZ-TRN-ESTADO         PIC X(10).                    
002100             88  POZ88-PENDING              VALUE 'PENDING   '.   
002200         10  POZ-TRN-CREADO         PIC X(19).                    
002300*            REDEFINICION PARA COMPARAR SOLO LA FECHA DE ALTA     
002400         10  POZ-TRN-CREADO-R REDEFINES POZ-TRN-CREADO.           
002500             15  POZ-CR-FECHA       PIC X(10).                    
002600             15  FILLER             PIC X(01).                    
002700             15  POZ-CR-HORA        PIC X(08).                    
002800         10  POZ-TRN-SIMULADA       PIC X(01).                    
002900         10  FILLER                 PIC X(05).                    
